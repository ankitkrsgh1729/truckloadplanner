000100*****************************************************************
000200* TLOBHAZ.CPY                                                   *
000300* LINKAGE RECORD FOR THE CALL TO TLOBHAZ (BEST-SINGLE-HAZMAT     *
000400* PICKER).  HAZMAT ORDERS ARE NEVER COMBINED WITH ANYTHING ELSE  *
000500* ON THE SAME LOAD, SO TLOBHAZ IS HANDED ONLY THE HAZMAT ORDERS  *
000600* OUT OF ONE ROUTE BUCKET AND PICKS THE SINGLE HIGHEST-PAYING    *
000700* ONE THAT FITS BOTH TRUCK LIMITS BY ITSELF.                     *
000800*****************************************************************
000900* HISTORY OF MODIFICATION:                                       *
001000*-----------------------------------------------------------------
001100* MOD.#    INIT    DATE        DESCRIPTION                       *
001200* -------  ------  ----------  --------------------------------- *
001300* TLB0001  BWK     14/03/1991  INITIAL VERSION.                   *
001400*****************************************************************
001500
001600 01  WK-C-HAZ-RECORD.
001700*    -------------------  INPUT  -------------------------------
001800     05  WK-C-HAZ-INPUT.
001900         10  WK-C-HAZ-MAX-WEIGHT-LBS   PIC 9(07).
002000         10  WK-C-HAZ-MAX-VOLUME-CUFT  PIC 9(07).
002100         10  WK-C-HAZ-ORDER-COUNT      PIC 9(02) COMP-3.
002200         10  WK-C-HAZ-ORDER-SUB        PIC 9(02) COMP-3
002300                OCCURS 22 TIMES.
002400*                                SUBSCRIPT OF EACH HAZMAT ORDER
002500*                                INTO TLOB-ORDER-TABLE-AREA
002600*    -------------------  OUTPUT -------------------------------
002700     05  WK-C-HAZ-OUTPUT.
002800         10  WK-C-HAZ-FOUND-SW         PIC X(01) VALUE "N".
002900             88  WK-C-HAZ-FOUND            VALUE "Y".
003000             88  WK-C-HAZ-NOT-FOUND        VALUE "N".
003100         10  WK-C-HAZ-SEL-ORDER-ID     PIC X(20) VALUE SPACES.
003200         10  WK-C-HAZ-TOTAL-PAYOUT     PIC 9(09) VALUE ZERO.
003300         10  WK-C-HAZ-TOTAL-WEIGHT     PIC 9(07) VALUE ZERO.
003400         10  WK-C-HAZ-TOTAL-VOLUME     PIC 9(07) VALUE ZERO.
003500         10  FILLER                    PIC X(04).
