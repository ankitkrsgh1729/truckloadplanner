000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     TLOBMAIN.
000300 AUTHOR.         BARBARA WALKUS KIEHL.
000400 INSTALLATION.   TRANSFER PROCESSING - LOAD OPTIMIZER.
000500 DATE-WRITTEN.   14 MAR 1991.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - RESTRICTED.
000800*
000900*DESCRIPTION :  MAIN LINE DRIVER FOR THE TRUCK LOAD OPTIMIZER
001000*               BATCH.  READS THE TRUCK PARAMETER RECORD AND THE
001100*               ORDER BATCH, CALLS OUT TO TLOBVAL/TLOBRTE/TLOBOPT/
001200*               TLOBHAZ TO VALIDATE, GROUP BY LANE, AND PICK THE
001300*               HIGHEST-PAYING LOAD ON WHICHEVER LANE WINS, AND
001400*               WRITES THE SINGLE RESULT RECORD DISPATCH PRINTS
001500*               THE LOAD SHEET FROM.
001600*
001700*=================================================================
001800* HISTORY OF MODIFICATION:
001900*=================================================================
002000* MOD.#    INIT    DATE        DESCRIPTION
002100* -------  ------  ----------  ---------------------------------
002200* TLB0001  BWK     14/03/1991  INITIAL VERSION.
002300* TLB0006  BWK     02/09/1991  PASSES THROUGH TO TLOBVAL THE NEW
002400*                              ORDER BATCH-SIZE CHECK.
002500* TLB0022  MMH     08/06/1994  ORDER, BUCKET AND RESULT TABLES    TLB0022
002600*                              RAISED TO 22 ACROSS THE BOARD.     TLB0022
002700* TLB0031  MMH     17/02/1995  NO CHANGE HERE - DUP-ID AND DATE
002800*                              CHECKS LIVE ENTIRELY INSIDE TLOBVAL.
002900* TLB0014  RSN     02/11/1998  Y2K - RUN-DATE STAMP EXPANDED TO   TLB0014
003000*                              CCYYMMDD, WK-C-RUN-YY DROPPED.     TLB0014
003100* TLB0058  PQO     21/07/2003  ADDED THE UTILIZATION-PERCENT CALL TLB0058
003200*                              TO E200 SO RESULT-FILE CARRIES     TLB0058
003300*                              WEIGHT/VOLUME FILL PERCENT.        TLB0058
003400* TLB0064  DKN     11/04/2006  ORDER-FILE OPEN FAILURE NOW TREATED
003500*                              AS "ORDERS LIST IS REQUIRED" (SEE  TLB0064
003600*                              A200) INSTEAD OF ABENDING THE JOB  TLB0064
003700*                              STEP - DISPATCH WANTED A CLEAN ERRORTLB0064
003800*                              MESSAGE, NOT A JCL CONDITION CODE. TLB0064
003900* TLB0072  DRK     11/04/2007  TLOBORD TABLE ROW DROPPED THE UNUSEDTLB0072
004000*                              IN-ROUTE-BUCKET/SELECTED-SW COLUMNSTLB0072
004100*                              - A210 NOW SPACE-FILLS PLAIN FILLERTLB0072
004200*                              ON THE BYTE COPY INSTEAD.          TLB0072
004300* TLB0074  DRK     20/04/2007  TRUKFILE/ORDRFILE/RESLFILE RECORDS TLB0074
004400*                              WIDENED TO 100/160/520 BYTES TO    TLB0074
004500*                              MATCH THE WIDER TLOBTRK/TLOBORD/   TLB0074
004600*                              TLOBRES LAYOUTS - E010/E100 ALSO   TLB0074
004700*                              NOW STAMP THE RUN DATE AND LOAD-   TLB0074
004800*                              STATUS SWITCH ONTO EVERY RESULT.   TLB0074
004900*-----------------------------------------------------------------
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.  IBM-AS400.
005400 OBJECT-COMPUTER.  IBM-AS400.
005500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900*TLB0064 - ALL THREE FILES ARE PLAIN SEQUENTIAL - DISPATCH BUILDS
006000*          TRUKFILE AND ORDRFILE WITH A TEXT EDITOR, NOT A DB2
006100*          UTILITY, SO THERE IS NO INDEXED KEY HERE THE WAY THE
006200*          TRANSFER DEPT'S OWN FILES CARRY.
006300         SELECT TRUCK-FILE  ASSIGN TO TRUKFILE
006400                ORGANIZATION IS LINE SEQUENTIAL
006500                FILE STATUS  IS WK-V-TRK-STATUS.
006600         SELECT ORDER-FILE  ASSIGN TO ORDRFILE
006700                ORGANIZATION IS LINE SEQUENTIAL
006800                FILE STATUS  IS WK-V-ORD-STATUS.
006900         SELECT RESULT-FILE ASSIGN TO RESLFILE
007000                ORGANIZATION IS LINE SEQUENTIAL
007100                FILE STATUS  IS WK-V-RES-STATUS.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  TRUCK-FILE
007600         LABEL RECORDS ARE OMITTED
007700         DATA RECORD IS TRUCK-FILE-REC.
007800 01  TRUCK-FILE-REC                     PIC X(100).
007900
008000 FD  ORDER-FILE
008100         LABEL RECORDS ARE OMITTED
008200         DATA RECORD IS ORDER-FILE-REC.
008300 01  ORDER-FILE-REC                     PIC X(160).
008400
008500 FD  RESULT-FILE
008600         LABEL RECORDS ARE OMITTED
008700         DATA RECORD IS RESULT-FILE-REC.
008800 01  RESULT-FILE-REC                    PIC X(520).
008900
009000 WORKING-STORAGE SECTION.
009100 01  FILLER                          PIC X(24)        VALUE
009200         "** PROGRAM TLOBMAIN **".
009300*
009400*------------------ PROGRAM WORKING STORAGE -------------------
009500 01  WK-C-COMMON.
009600     COPY TLOBCOM.
009700 COPY TLOBTRK.
009800 COPY TLOBORD.
009900 COPY TLOBRES.
010000 COPY TLOBVER.
010100 COPY TLOBBKT.
010200 COPY TLOBOPT.
010300 COPY TLOBHAZ.
010400*
010500*FILE STATUS SWITCHES - ONE PER FILE, THIS ROUTINE IS THE ONLY
010600*ONE IN THE TLOB SUBSYSTEM THAT OPENS A FILE.
010700 01  WK-V-TRK-STATUS                 PIC X(02) VALUE SPACES.
010800     88  WK-V-TRK-OPEN-OK                    VALUE "00".
010900 01  WK-V-ORD-STATUS                 PIC X(02) VALUE SPACES.
011000     88  WK-V-ORD-OPEN-OK                    VALUE "00".
011100 01  WK-V-RES-STATUS                 PIC X(02) VALUE SPACES.
011200     88  WK-V-RES-OPEN-OK                    VALUE "00".
011300*
011400 01  WK-V-ORDER-RAW-COUNT            PIC 9(02) COMP-3 VALUE ZERO.
011500 01  WK-V-ORDER-EOF-SW               PIC X(01) VALUE "N".
011600     88  WK-V-ORDER-AT-EOF                   VALUE "Y".
011700*
011800 01  WK-V-BKT-SUB                    PIC 9(02) COMP-3.
011900 01  WK-V-MEM-SUB                    PIC 9(02) COMP-3.
012000 01  WK-V-SEL-SUB                    PIC 9(02) COMP-3.
012100*
012200*PER-BUCKET WORK AREA - THE WINNING CANDIDATE (HAZMAT SINGLE OR
012300*NON-HAZMAT COMBINATION) OUT OF THE ONE ROUTE BUCKET CURRENTLY
012400*BEING EVALUATED.
012500 01  WK-V-BKT-SEL-COUNT              PIC 9(02) COMP-3 VALUE ZERO.
012600 01  WK-V-BKT-SEL-ID                 PIC X(20)
012700                                             OCCURS 22 TIMES.
012800 01  WK-V-BKT-PAYOUT                 PIC 9(09) VALUE ZERO.
012900 01  WK-V-BKT-WEIGHT                 PIC 9(07) VALUE ZERO.
013000 01  WK-V-BKT-VOLUME                 PIC 9(07) VALUE ZERO.
013100*
013200*RUN-WIDE WORK AREA - THE BEST BUCKET SEEN SO FAR ACROSS ALL
013300*LANES.  STRICT > ONLY, SO THE FIRST BUCKET EVALUATED KEEPS THE
013400*HONORS IF A LATER LANE ONLY TIES ITS PAYOUT.
013500 01  WK-V-WIN-SEL-COUNT              PIC 9(02) COMP-3 VALUE ZERO.
013600 01  WK-V-WIN-SEL-ID                 PIC X(20)
013700                                             OCCURS 22 TIMES.
013800 01  WK-V-WIN-PAYOUT                 PIC 9(09) VALUE ZERO.
013900 01  WK-V-WIN-WEIGHT                 PIC 9(07) VALUE ZERO.
014000 01  WK-V-WIN-VOLUME                 PIC 9(07) VALUE ZERO.
014100*
014200*RUN-DATE STAMP - ACCEPT GIVES ONE 8-DIGIT NUMERIC, BROKEN OUT
014300*HERE SO IT CAN BE MOVED INTO WK-C-RUN-CCYY/MM/DD ONE PIECE AT
014400*A TIME FOR THE OPENING BANNER MESSAGE.
014500 01  WK-V-RUN-DATE-STAMP             PIC 9(08).
014600 01  WK-V-RUN-DATE-STAMP-R REDEFINES WK-V-RUN-DATE-STAMP.
014700     05  WK-V-RUN-STAMP-CCYY                PIC 9(04).
014800     05  WK-V-RUN-STAMP-MM                  PIC 9(02).
014900     05  WK-V-RUN-STAMP-DD                  PIC 9(02).
015000
015100 PROCEDURE DIVISION.
015200 MAIN-MODULE.
015300     ACCEPT WK-V-RUN-DATE-STAMP FROM DATE YYYYMMDD.
015400     MOVE WK-V-RUN-STAMP-CCYY  TO  WK-C-RUN-CCYY.
015500     MOVE WK-V-RUN-STAMP-MM    TO  WK-C-RUN-MM.
015600     MOVE WK-V-RUN-STAMP-DD    TO  WK-C-RUN-DD.
015700     DISPLAY "TLOBMAIN - LOAD OPTIMIZER RUN - " WK-C-RUN-CCYY "-"
015800             WK-C-RUN-MM "-" WK-C-RUN-DD.
015900
016000     PERFORM A000-OPEN-FILES-AND-VALIDATE
016100        THRU A099-OPEN-FILES-AND-VALIDATE-EX.
016200
016300     IF  WK-C-VER-ABORT
016400         GO TO Y900-ABNORMAL-TERMINATION
016500     END-IF.
016600
016700     PERFORM B000-BUILD-ROUTE-BUCKETS
016800        THRU B099-BUILD-ROUTE-BUCKETS-EX.
016900     PERFORM C000-EVALUATE-ALL-BUCKETS
017000        THRU C099-EVALUATE-ALL-BUCKETS-EX.
017100     PERFORM E000-FINISH-RESULT
017200        THRU E099-FINISH-RESULT-EX.
017300     PERFORM Z000-END-PROGRAM-ROUTINE
017400        THRU Z099-END-PROGRAM-ROUTINE-EX.
017500     STOP RUN.
017600
017700*---------------------------------------------------------------
017800 A000-OPEN-FILES-AND-VALIDATE.
017900*---------------------------------------------------------------
018000     OPEN INPUT TRUCK-FILE.
018100     IF  WK-V-TRK-OPEN-OK
018200         PERFORM A100-READ-TRUCK-RECORD
018300            THRU A199-READ-TRUCK-RECORD-EX
018400     ELSE
018500         MOVE SPACES TO TRK-ID
018600         MOVE ZERO   TO TRK-MAX-WEIGHT-LBS TRK-MAX-VOLUME-CUFT
018700     END-IF.
018800
018900*TLB0064 - AN ORDER-FILE THAT WILL NOT EVEN OPEN IS TREATED THE
019000*          SAME AS A TRULY MISSING ORDERS LIST - TLOB-ORDER-COUNT
019100*          GOES TO 99 SO TLOBVAL REJECTS IT WITH A CLEAN MESSAGE
019200*          RATHER THAN LETTING THE STEP ABEND.
019300     OPEN INPUT ORDER-FILE.
019400     IF  WK-V-ORD-OPEN-OK
019500         PERFORM A200-LOAD-ORDER-BATCH
019600            THRU A299-LOAD-ORDER-BATCH-EX
019700     ELSE
019800         MOVE 99 TO TLOB-ORDER-COUNT
019900     END-IF.
020000
020100     OPEN OUTPUT RESULT-FILE.
020200
020300     CALL "TLOBVAL" USING TLOB-TRUCK-RECORD
020400                          TLOB-ORDER-TABLE-AREA
020500                          WK-C-VER-RECORD.
020600*---------------------------------------------------------------
020700 A099-OPEN-FILES-AND-VALIDATE-EX.
020800*---------------------------------------------------------------
020900     EXIT.
021000
021100*---------------------------------------------------------------
021200 A100-READ-TRUCK-RECORD.
021300*---------------------------------------------------------------
021400     READ TRUCK-FILE INTO TLOB-TRUCK-RECORD
021500         AT END
021600             MOVE SPACES TO TRK-ID
021700             MOVE ZERO   TO TRK-MAX-WEIGHT-LBS TRK-MAX-VOLUME-CUFT
021800     END-READ.
021900*---------------------------------------------------------------
022000 A199-READ-TRUCK-RECORD-EX.
022100*---------------------------------------------------------------
022200     EXIT.
022300
022400*---------------------------------------------------------------
022500 A200-LOAD-ORDER-BATCH.
022600*---------------------------------------------------------------
022700*TLB0022 - STOP READING AS SOON AS THE RAW COUNT PASSES 22 - NO
022800*          NEED TO DRAIN THE REST OF AN OVERSIZE FILE, TLOBVAL    TLB0022
022900*          REJECTS THE WHOLE BATCH THE MOMENT THE COUNT IS OVER.
023000     MOVE ZERO TO WK-V-ORDER-RAW-COUNT.
023100     MOVE "N" TO WK-V-ORDER-EOF-SW.
023200     PERFORM A210-READ-ONE-ORDER
023300        THRU A219-READ-ONE-ORDER-EX
023400          UNTIL WK-V-ORDER-AT-EOF
023500             OR WK-V-ORDER-RAW-COUNT > 22.
023600     MOVE WK-V-ORDER-RAW-COUNT TO TLOB-ORDER-COUNT.
023700*---------------------------------------------------------------
023800 A299-LOAD-ORDER-BATCH-EX.
023900*---------------------------------------------------------------
024000     EXIT.
024100
024200*---------------------------------------------------------------
024300 A210-READ-ONE-ORDER.
024400*---------------------------------------------------------------
024500     READ ORDER-FILE
024600         AT END MOVE "Y" TO WK-V-ORDER-EOF-SW
024700     END-READ.
024800     IF  NOT WK-V-ORDER-AT-EOF
024900         ADD 1 TO WK-V-ORDER-RAW-COUNT
025000         IF  WK-V-ORDER-RAW-COUNT NOT > 22
025100*TLB0072 - LEFT-JUSTIFIED BYTE COPY OF THE 100-BYTE ORDER RECORD  TLB0072
025200*          STRAIGHT INTO THE TABLE ROW - THE TRAILING FILLER ON   TLB0072
025300*          TLOB-ORDER-ENTRY IS SPACE-FILLED BY THE MOVE, NOT      TLB0072
025400*          PART OF THE INCOMING FILE LAYOUT.                      TLB0072
025500             SET TLOB-ORDER-IDX TO WK-V-ORDER-RAW-COUNT
025600             MOVE ORDER-FILE-REC
025700                     TO TLOB-ORDER-ENTRY (TLOB-ORDER-IDX)
025800         END-IF
025900     END-IF.
026000*---------------------------------------------------------------
026100 A219-READ-ONE-ORDER-EX.
026200*---------------------------------------------------------------
026300     EXIT.
026400
026500*---------------------------------------------------------------
026600 B000-BUILD-ROUTE-BUCKETS.
026700*---------------------------------------------------------------
026800     CALL "TLOBRTE" USING TLOB-ORDER-TABLE-AREA
026900                          WK-C-BKT-RECORD.
027000*---------------------------------------------------------------
027100 B099-BUILD-ROUTE-BUCKETS-EX.
027200*---------------------------------------------------------------
027300     EXIT.
027400
027500*---------------------------------------------------------------
027600 C000-EVALUATE-ALL-BUCKETS.
027700*---------------------------------------------------------------
027800     MOVE ZERO TO WK-V-WIN-PAYOUT WK-V-WIN-WEIGHT WK-V-WIN-VOLUME
027900                  WK-V-WIN-SEL-COUNT.
028000     IF  WK-C-BKT-COUNT > ZERO
028100         PERFORM C100-EVALUATE-ONE-BUCKET
028200            THRU C199-EVALUATE-ONE-BUCKET-EX
028300            VARYING WK-V-BKT-SUB FROM 1 BY 1
028400              UNTIL WK-V-BKT-SUB > WK-C-BKT-COUNT
028500     END-IF.
028600*---------------------------------------------------------------
028700 C099-EVALUATE-ALL-BUCKETS-EX.
028800*---------------------------------------------------------------
028900     EXIT.
029000
029100*---------------------------------------------------------------
029200 C100-EVALUATE-ONE-BUCKET.
029300*---------------------------------------------------------------
029400*A TRUCK CAN ONLY RUN ONE LANE - EACH BUCKET IS SCORED ON ITS
029500*OWN, BEST HAZMAT-ALONE AGAINST BEST NON-HAZMAT COMBINATION,
029600*BEFORE THE WINNING BUCKETS ARE COMPARED AGAINST EACH OTHER.
029700     SET WK-C-BKT-IDX TO WK-V-BKT-SUB.
029800     PERFORM C200-SPLIT-BUCKET-MEMBERS
029900        THRU C299-SPLIT-BUCKET-MEMBERS-EX.
030000     CALL "TLOBHAZ" USING TLOB-ORDER-TABLE-AREA
030100                          WK-C-HAZ-RECORD.
030200     CALL "TLOBOPT" USING TLOB-ORDER-TABLE-AREA
030300                          WK-C-OPT-RECORD.
030400     PERFORM C300-PICK-BUCKET-WINNER
030500        THRU C399-PICK-BUCKET-WINNER-EX.
030600     IF  WK-V-BKT-PAYOUT > WK-V-WIN-PAYOUT
030700         PERFORM C400-KEEP-AS-OVERALL-WINNER
030800            THRU C499-KEEP-AS-OVERALL-WINNER-EX
030900     END-IF.
031000*---------------------------------------------------------------
031100 C199-EVALUATE-ONE-BUCKET-EX.
031200*---------------------------------------------------------------
031300     EXIT.
031400
031500*---------------------------------------------------------------
031600 C200-SPLIT-BUCKET-MEMBERS.
031700*---------------------------------------------------------------
031800*HAZMAT ORDERS NEVER RIDE WITH ANYTHING ELSE - SPLIT THIS
031900*BUCKET'S MEMBERS INTO A HAZMAT LIST AND A NON-HAZMAT LIST
032000*BEFORE HANDING EITHER ONE TO ITS OWN PICKER ROUTINE.
032100     MOVE ZERO TO WK-C-HAZ-ORDER-COUNT WK-C-OPT-ORDER-COUNT.
032200     MOVE TRK-MAX-WEIGHT-LBS  TO WK-C-HAZ-MAX-WEIGHT-LBS
032300                                 WK-C-OPT-MAX-WEIGHT-LBS.
032400     MOVE TRK-MAX-VOLUME-CUFT TO WK-C-HAZ-MAX-VOLUME-CUFT
032500                                 WK-C-OPT-MAX-VOLUME-CUFT.
032600     PERFORM C210-CLASSIFY-ONE-MEMBER
032700        THRU C219-CLASSIFY-ONE-MEMBER-EX
032800        VARYING WK-V-MEM-SUB FROM 1 BY 1
032900          UNTIL WK-V-MEM-SUB > WK-C-BKT-MEMBER-COUNT (WK-C-BKT-IDX).
033000*---------------------------------------------------------------
033100 C299-SPLIT-BUCKET-MEMBERS-EX.
033200*---------------------------------------------------------------
033300     EXIT.
033400
033500*---------------------------------------------------------------
033600 C210-CLASSIFY-ONE-MEMBER.
033700*---------------------------------------------------------------
033800     SET TLOB-ORDER-IDX
033900             TO WK-C-BKT-MEMBER (WK-C-BKT-IDX, WK-V-MEM-SUB).
034000     IF  TLOB-ORD-HAZMAT-YES (TLOB-ORDER-IDX)
034100         ADD 1 TO WK-C-HAZ-ORDER-COUNT
034200         SET WK-C-HAZ-ORDER-SUB (WK-C-HAZ-ORDER-COUNT)
034300                 TO TLOB-ORDER-IDX
034400     ELSE
034500         ADD 1 TO WK-C-OPT-ORDER-COUNT
034600         SET WK-C-OPT-ORDER-SUB (WK-C-OPT-ORDER-COUNT)
034700                 TO TLOB-ORDER-IDX
034800     END-IF.
034900*---------------------------------------------------------------
035000 C219-CLASSIFY-ONE-MEMBER-EX.
035100*---------------------------------------------------------------
035200     EXIT.
035300
035400*---------------------------------------------------------------
035500 C300-PICK-BUCKET-WINNER.
035600*---------------------------------------------------------------
035700*STRICT > ONLY - A HAZMAT SINGLE MUST OUT-PAY THE BEST NON-
035800*HAZMAT COMBINATION BEFORE IT WINS THIS BUCKET, A TIE FAVORS
035900*THE NON-HAZMAT COMBINATION.
036000     IF  WK-C-HAZ-TOTAL-PAYOUT > WK-C-OPT-TOTAL-PAYOUT
036100         MOVE 1                     TO WK-V-BKT-SEL-COUNT
036200         MOVE WK-C-HAZ-SEL-ORDER-ID TO WK-V-BKT-SEL-ID (1)
036300         MOVE WK-C-HAZ-TOTAL-PAYOUT TO WK-V-BKT-PAYOUT
036400         MOVE WK-C-HAZ-TOTAL-WEIGHT TO WK-V-BKT-WEIGHT
036500         MOVE WK-C-HAZ-TOTAL-VOLUME TO WK-V-BKT-VOLUME
036600     ELSE
036700         MOVE WK-C-OPT-SEL-COUNT    TO WK-V-BKT-SEL-COUNT
036800         MOVE WK-C-OPT-TOTAL-PAYOUT TO WK-V-BKT-PAYOUT
036900         MOVE WK-C-OPT-TOTAL-WEIGHT TO WK-V-BKT-WEIGHT
037000         MOVE WK-C-OPT-TOTAL-VOLUME TO WK-V-BKT-VOLUME
037100         IF  WK-C-OPT-SEL-COUNT > ZERO
037200             PERFORM C310-COPY-ONE-OPT-ID
037300                THRU C319-COPY-ONE-OPT-ID-EX
037400                VARYING WK-V-SEL-SUB FROM 1 BY 1
037500                  UNTIL WK-V-SEL-SUB > WK-C-OPT-SEL-COUNT
037600         END-IF
037700     END-IF.
037800*---------------------------------------------------------------
037900 C399-PICK-BUCKET-WINNER-EX.
038000*---------------------------------------------------------------
038100     EXIT.
038200
038300*---------------------------------------------------------------
038400 C310-COPY-ONE-OPT-ID.
038500*---------------------------------------------------------------
038600     MOVE WK-C-OPT-SEL-ORDER-ID (WK-V-SEL-SUB)
038700                            TO WK-V-BKT-SEL-ID (WK-V-SEL-SUB).
038800*---------------------------------------------------------------
038900 C319-COPY-ONE-OPT-ID-EX.
039000*---------------------------------------------------------------
039100     EXIT.
039200
039300*---------------------------------------------------------------
039400 C400-KEEP-AS-OVERALL-WINNER.
039500*---------------------------------------------------------------
039600*STRICT > ONLY AT MAIN-MODULE - THE FIRST LANE EVALUATED KEEPS
039700*THE HONORS IF A LATER LANE ONLY TIES ITS PAYOUT.
039800     MOVE WK-V-BKT-PAYOUT    TO WK-V-WIN-PAYOUT.
039900     MOVE WK-V-BKT-WEIGHT    TO WK-V-WIN-WEIGHT.
040000     MOVE WK-V-BKT-VOLUME    TO WK-V-WIN-VOLUME.
040100     MOVE WK-V-BKT-SEL-COUNT TO WK-V-WIN-SEL-COUNT.
040200     IF  WK-V-BKT-SEL-COUNT > ZERO
040300         PERFORM C410-COPY-ONE-WIN-ID
040400            THRU C419-COPY-ONE-WIN-ID-EX
040500            VARYING WK-V-SEL-SUB FROM 1 BY 1
040600              UNTIL WK-V-SEL-SUB > WK-V-BKT-SEL-COUNT
040700     END-IF.
040800*---------------------------------------------------------------
040900 C499-KEEP-AS-OVERALL-WINNER-EX.
041000*---------------------------------------------------------------
041100     EXIT.
041200
041300*---------------------------------------------------------------
041400 C410-COPY-ONE-WIN-ID.
041500*---------------------------------------------------------------
041600     MOVE WK-V-BKT-SEL-ID (WK-V-SEL-SUB)
041700                            TO WK-V-WIN-SEL-ID (WK-V-SEL-SUB).
041800*---------------------------------------------------------------
041900 C419-COPY-ONE-WIN-ID-EX.
042000*---------------------------------------------------------------
042100     EXIT.
042200
042300*---------------------------------------------------------------
042400 E000-FINISH-RESULT.
042500*---------------------------------------------------------------
042600     IF  TLOB-ORDER-COUNT = ZERO
042700         PERFORM E010-BUILD-EMPTY-RESULT
042800            THRU E019-BUILD-EMPTY-RESULT-EX
042900     ELSE
043000         PERFORM E100-BUILD-WINNING-RESULT
043100            THRU E199-BUILD-WINNING-RESULT-EX
043200     END-IF.
043300     WRITE RESULT-FILE-REC FROM TLOB-RESULT-RECORD.
043400*---------------------------------------------------------------
043500 E099-FINISH-RESULT-EX.
043600*---------------------------------------------------------------
043700     EXIT.
043800
043900*---------------------------------------------------------------
044000 E010-BUILD-EMPTY-RESULT.
044100*---------------------------------------------------------------
044200*AN EMPTY ORDER BATCH IS A VALID RUN, NOT AN ERROR - THE TRUCK
044300*SIMPLY GOES OUT WITH NOTHING SELECTED AND ZERO UTILIZATION.
044400     MOVE SPACES TO TLOB-RESULT-RECORD.
044500     MOVE TRK-ID TO RES-TRUCK-ID.
044600     MOVE WK-V-RUN-DATE-STAMP    TO RES-RUN-DATE.
044700     MOVE "N"                   TO RES-STATUS-SW.
044800     MOVE ZERO   TO RES-ORDER-COUNT       RES-TOTAL-PAYOUT-CENTS
044900                    RES-TOTAL-WEIGHT-LBS  RES-TOTAL-VOLUME-CUFT
045000                    RES-UTIL-WEIGHT-PCT   RES-UTIL-VOLUME-PCT.
045100*---------------------------------------------------------------
045200 E019-BUILD-EMPTY-RESULT-EX.
045300*---------------------------------------------------------------
045400     EXIT.
045500
045600*---------------------------------------------------------------
045700 E100-BUILD-WINNING-RESULT.
045800*---------------------------------------------------------------
045900     MOVE SPACES TO TLOB-RESULT-RECORD.
046000     MOVE TRK-ID          TO RES-TRUCK-ID.
046100     MOVE WK-V-RUN-DATE-STAMP TO RES-RUN-DATE.
046200     IF  WK-V-WIN-SEL-COUNT > ZERO
046300         MOVE "Y"            TO RES-STATUS-SW
046400     ELSE
046500         MOVE "N"            TO RES-STATUS-SW
046600     END-IF.
046700     MOVE WK-V-WIN-SEL-COUNT TO RES-ORDER-COUNT.
046800     MOVE WK-V-WIN-PAYOUT    TO RES-TOTAL-PAYOUT-CENTS.
046900     MOVE WK-V-WIN-WEIGHT    TO RES-TOTAL-WEIGHT-LBS.
047000     MOVE WK-V-WIN-VOLUME    TO RES-TOTAL-VOLUME-CUFT.
047100     IF  WK-V-WIN-SEL-COUNT > ZERO
047200         PERFORM E110-COPY-ONE-SELECTED-ID
047300            THRU E119-COPY-ONE-SELECTED-ID-EX
047400            VARYING WK-V-SEL-SUB FROM 1 BY 1
047500              UNTIL WK-V-SEL-SUB > WK-V-WIN-SEL-COUNT
047600     END-IF.
047700     PERFORM E200-COMPUTE-UTILIZATION-PCTS
047800        THRU E299-COMPUTE-UTILIZATION-PCTS-EX.
047900*---------------------------------------------------------------
048000 E199-BUILD-WINNING-RESULT-EX.
048100*---------------------------------------------------------------
048200     EXIT.
048300
048400*---------------------------------------------------------------
048500 E110-COPY-ONE-SELECTED-ID.
048600*---------------------------------------------------------------
048700     MOVE WK-V-WIN-SEL-ID (WK-V-SEL-SUB)
048800                            TO RES-ORDER-ID (WK-V-SEL-SUB).
048900*---------------------------------------------------------------
049000 E119-COPY-ONE-SELECTED-ID-EX.
049100*---------------------------------------------------------------
049200     EXIT.
049300
049400*---------------------------------------------------------------
049500 E200-COMPUTE-UTILIZATION-PCTS.
049600*---------------------------------------------------------------
049700*TLB0058 - CAPACITY IS ALREADY KNOWN POSITIVE BY THE TIME WE GET  TLB0058
049800*          HERE (TLOBVAL WOULD HAVE ABORTED THE RUN OTHERWISE) -  TLB0058
049900*          THE ZERO-CAPACITY BRANCH IS DEFENSIVE ONLY.            TLB0058
050000     IF  TRK-MAX-WEIGHT-LBS > ZERO
050100         COMPUTE RES-UTIL-WEIGHT-PCT ROUNDED =
050200                 (RES-TOTAL-WEIGHT-LBS * 100) / TRK-MAX-WEIGHT-LBS
050300     ELSE
050400         MOVE ZERO TO RES-UTIL-WEIGHT-PCT
050500     END-IF.
050600     IF  TRK-MAX-VOLUME-CUFT > ZERO
050700         COMPUTE RES-UTIL-VOLUME-PCT ROUNDED =
050800                 (RES-TOTAL-VOLUME-CUFT * 100) / TRK-MAX-VOLUME-CUFT
050900     ELSE
051000         MOVE ZERO TO RES-UTIL-VOLUME-PCT
051100     END-IF.
051200*---------------------------------------------------------------
051300 E299-COMPUTE-UTILIZATION-PCTS-EX.
051400*---------------------------------------------------------------
051500     EXIT.
051600
051700 Y900-ABNORMAL-TERMINATION.
051800*TLB0058 - VALIDATION FAILED - THE RUN LOG GETS EVERY ERROR       TLB0058
051900*          TLOBVAL FOUND, NOT JUST THE FIRST ONE, AND NO          TLB0058
052000*          RESULT-FILE RECORD IS WRITTEN FOR THIS RUN.            TLB0058
052100     PERFORM Y910-LOG-VALIDATION-ERRORS
052200        THRU Y914-LOG-VALIDATION-ERRORS-EX.
052300     PERFORM Z000-END-PROGRAM-ROUTINE
052400        THRU Z099-END-PROGRAM-ROUTINE-EX.
052500     STOP RUN.
052600
052700*---------------------------------------------------------------
052800 Y910-LOG-VALIDATION-ERRORS.
052900*---------------------------------------------------------------
053000     DISPLAY "TLOBMAIN - VALIDATION FAILED - "
053100             WK-C-VER-ERROR-COUNT " ERROR(S) FOUND".
053200     IF  WK-C-VER-ERROR-COUNT > ZERO
053300         PERFORM Y915-DISPLAY-ONE-ERROR
053400            THRU Y919-DISPLAY-ONE-ERROR-EX
053500            VARYING WK-C-VER-ERR-IDX FROM 1 BY 1
053600              UNTIL WK-C-VER-ERR-IDX > WK-C-VER-ERROR-COUNT
053700     END-IF.
053800*---------------------------------------------------------------
053900 Y914-LOG-VALIDATION-ERRORS-EX.
054000*---------------------------------------------------------------
054100     EXIT.
054200
054300*---------------------------------------------------------------
054400 Y915-DISPLAY-ONE-ERROR.
054500*---------------------------------------------------------------
054600     DISPLAY WK-C-VER-ERROR-MSG (WK-C-VER-ERR-IDX).
054700*---------------------------------------------------------------
054800 Y919-DISPLAY-ONE-ERROR-EX.
054900*---------------------------------------------------------------
055000     EXIT.
055100
055200*---------------------------------------------------------------
055300 Z000-END-PROGRAM-ROUTINE.
055400*---------------------------------------------------------------
055500     CLOSE TRUCK-FILE.
055600     CLOSE ORDER-FILE.
055700     CLOSE RESULT-FILE.
055800*---------------------------------------------------------------
055900 Z099-END-PROGRAM-ROUTINE-EX.
056000*---------------------------------------------------------------
056100     EXIT.
056200
056300******************************************************************
056400**************** END OF PROGRAM SOURCE - TLOBMAIN ***************
056500******************************************************************
