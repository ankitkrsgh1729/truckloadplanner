000100* TLOBBKT.CPY
000200* LINKAGE RECORD FOR THE CALL TO TLOBRTE (ROUTE COMPATIBILITY
000300* SERVICE).  A TRUCK CAN ONLY SERVICE ONE ORIGIN-DESTINATION
000400* LANE AT A TIME, SO THE VALIDATED ORDER BATCH IS SPLIT INTO
000500* ROUTE BUCKETS BEFORE THE OPTIMIZER LOOKS AT ANY OF IT.  WORST
000600* CASE EVERY ORDER IS ON ITS OWN LANE, SO THE BUCKET TABLE IS
000700* SIZED TO 22 BUCKETS OF UP TO 22 MEMBERS EACH.
000800*-----------------------------------------------------------------
000900* HISTORY OF MODIFICATION:
001000*-----------------------------------------------------------------
001100* MOD.#    INIT    DATE        DESCRIPTION
001200* -------  ------  ----------  ---------------------------------
001300* TLB0001  BWK     14/03/1991  INITIAL VERSION.
001400*-----------------------------------------------------------------
001500
001600 01  WK-C-BKT-RECORD.
001700     05  WK-C-BKT-COUNT              PIC 9(02) COMP-3 VALUE ZERO.
001800*                                NUMBER OF ROUTE BUCKETS IN USE
001900     05  WK-C-BKT-TABLE OCCURS 22 TIMES
002000            INDEXED BY WK-C-BKT-IDX.
002100         10  WK-C-BKT-ROUTE-KEY        PIC X(42).
002200*                                ORIGIN || "->" || DESTINATION
002300         10  WK-C-BKT-MEMBER-COUNT     PIC 9(02) COMP-3.
002400         10  WK-C-BKT-MEMBER           PIC 9(02) COMP-3
002500                OCCURS 22 TIMES INDEXED BY WK-C-BKT-MEM-IDX.
002600*                                SUBSCRIPT INTO TLOB-ORDER-TABLE-AREA
002700*                                OF EACH ORDER GROUPED INTO THIS LANE
002800     05  FILLER                      PIC X(04).
