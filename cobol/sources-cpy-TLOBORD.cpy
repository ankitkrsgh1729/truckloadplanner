000100* TLOBORD.CPY
000200* ORDER DETAIL RECORD - ONE PER FREIGHT ORDER OFFERED TO THE
000300* OPTIMIZER, UP TO 22 PER RUN (SEE TLOBVAL FOR THE 22-ORDER
000400* CEILING).  ALSO CARRIES THE OCCURS TABLE THE WHOLE BATCH IS
000500* HELD IN ONCE ORDER-FILE HAS BEEN READ TO END OF FILE.
000600*-----------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------------
000900* MOD.#    INIT    DATE        DESCRIPTION
001000* -------  ------  ----------  ---------------------------------
001100* TLB0001  BWK     14/03/1991  INITIAL VERSION - 12 ORDERS/RUN.
001200* TLB0022  MMH     08/06/1994  RAISED BATCH CEILING FROM 12 TO
001300*                              22 ORDERS - REGIONAL DISPATCH      TLB0022
001400*                              ASKED FOR ROOM TO BATCH A FULL     TLB0022
001500*                              SHIFT OF LTL PICKUPS TOGETHER.     TLB0022
001600* TLB0014  RSN     02/11/1998  Y2K - ORD-PICKUP-DATE AND
001700*                              ORD-DELIVERY-DATE EXPANDED FROM    TLB0014
001800*                              6-BYTE YYMMDD TO 8-BYTE CCYYMMDD.  TLB0014
001900* TLB0072  DRK     11/04/2007  DROPPED THE PICKUP/DELIVERY ALT    TLB0072
002000*                              REDEFINES AND THE IN-ROUTE-BUCKET/ TLB0072
002100*                              SELECTED-SW COLUMNS - TLOBVAL DOES TLB0072
002200*                              ITS DATE COMPARE ON THE FULL 8-BYTETLB0072
002300*                              FIELD, AND NO ROUTINE EVER SET THE TLB0072
002400*                              OTHER TWO.  TABLE ROW NOW ENDS IN  TLB0072
002500*                              PLAIN FILLER.                      TLB0072
002600* TLB0074  DRK     20/04/2007  WIDENED THE RECORD FROM 100 TO 160 TLB0074
002700*                              BYTES TO CARRY THE CUSTOMER/       TLB0074
002800*                              COMMODITY/BOL AND ENTRY-STAMP DATA TLB0074
002900*                              REGIONAL DISPATCH KEEPS ON EVERY   TLB0074
003000*                              ORDER-FILE ROW - NONE OF IT FEEDS  TLB0074
003100*                              ROUTING OR OPTIMIZATION, SO THE    TLB0074
003200*                              BATCH TABLE BELOW STAYS AT ITS     TLB0074
003300*                              ORIGINAL WIDTH; A210 IN TLOBMAIN   TLB0074
003400*                              SIMPLY TRUNCATES THE EXTRA BYTES ONTLB0074
003500*                              THE COPY INTO THE TABLE ROW.       TLB0074
003600*-----------------------------------------------------------------
003700
003800 01  TLOB-ORDER-RECORD             PIC X(160).
003900
004000* I-O FORMAT: TLOB-ORDER-REC-R
004100* FROM FILE ORDER-FILE
004200
004300 01  TLOB-ORDER-REC-R REDEFINES TLOB-ORDER-RECORD.
004400     05  ORD-ID                       PIC X(20).
004500*                                FREIGHT ORDER IDENTIFIER
004600     05  ORD-PAYOUT-CENTS             PIC 9(09).
004700*                                PAYOUT TO HAUL THIS ORDER - CENTS
004800     05  ORD-WEIGHT-LBS               PIC 9(07).
004900*                                ORDER WEIGHT - LBS
005000     05  ORD-VOLUME-CUFT              PIC 9(07).
005100*                                ORDER VOLUME - CU FT
005200     05  ORD-ORIGIN                   PIC X(20).
005300*                                ORIGIN LOCATION CODE
005400     05  ORD-DESTINATION              PIC X(20).
005500*                                DESTINATION LOCATION CODE
005600     05  ORD-PICKUP-DATE               PIC 9(08).
005700*                                PICKUP DATE - CCYYMMDD
005800     05  ORD-DELIVERY-DATE             PIC 9(08).
005900*                                DELIVERY DATE - CCYYMMDD, MUST
006000*                                NOT BE EARLIER THAN PICKUP DATE
006100     05  ORD-IS-HAZMAT                PIC X(01).
006200     88  ORD-HAZMAT-YES                   VALUE "Y".
006300     88  ORD-HAZMAT-NO                    VALUE "N".
006400*                                TLB0074 - DISPATCH-SIDE FIELDS BELOW
006500*                                NOT NEEDED BY THE OPTIMIZER ITSELF
006600     05  ORD-CUSTOMER-ID              PIC X(10).
006700*                                BILLING CUSTOMER IDENTIFIER
006800     05  ORD-COMMODITY-CODE           PIC X(06).
006900*                                STANDARD COMMODITY CODE
007000     05  ORD-BILL-OF-LADING-NO        PIC X(12).
007100*                                CUSTOMER BILL-OF-LADING NUMBER
007200     05  ORD-ORIGIN-ZONE               PIC X(03).
007300*                                RATE ZONE OF ORD-ORIGIN
007400     05  ORD-DESTIN-ZONE               PIC X(03).
007500*                                RATE ZONE OF ORD-DESTINATION
007600     05  ORD-RATE-CODE                PIC X(04).
007700*                                TARIFF RATE CODE QUOTED
007800     05  ORD-SPECIAL-HANDLING-SW      PIC X(01).
007900     88  ORD-SPECIAL-HANDLING-YES         VALUE "Y".
008000     88  ORD-SPECIAL-HANDLING-NO          VALUE "N".
008100     05  ORD-ENTRY-DATE               PIC 9(08).
008200*                                DATE ORDER WAS KEYED - CCYYMMDD
008300     05  ORD-ENTRY-OPERATOR           PIC X(06).
008400*                                DATA-ENTRY OPERATOR ID
008500     05  FILLER                       PIC X(07).
008600*                                RESERVED FOR FUTURE DISPATCH USE
008700
008800* THE BATCH HOLDING TABLE - ORDER-FILE IS READ IN FULL (<= 22
008900* RECORDS) BEFORE VALIDATION, ROUTE GROUPING, OR OPTIMIZATION
009000* BEGINS, SINCE ALL THREE PASSES NEED TO SEE THE WHOLE BATCH.
009100 01  TLOB-ORDER-TABLE-AREA.
009200     05  TLOB-ORDER-COUNT             PIC 9(02) COMP-3 VALUE ZERO.
009300     05  TLOB-ORDER-ENTRY OCCURS 22 TIMES
009400            INDEXED BY TLOB-ORDER-IDX.
009500         10  TLOB-ORD-ID               PIC X(20).
009600         10  TLOB-ORD-PAYOUT-CENTS     PIC 9(09).
009700         10  TLOB-ORD-WEIGHT-LBS       PIC 9(07).
009800         10  TLOB-ORD-VOLUME-CUFT      PIC 9(07).
009900         10  TLOB-ORD-ORIGIN           PIC X(20).
010000         10  TLOB-ORD-DESTINATION      PIC X(20).
010100         10  TLOB-ORD-PICKUP-DATE      PIC 9(08).
010200         10  TLOB-ORD-DELIVERY-DATE    PIC 9(08).
010300         10  TLOB-ORD-IS-HAZMAT        PIC X(01).
010400             88  TLOB-ORD-HAZMAT-YES       VALUE "Y".
010500             88  TLOB-ORD-HAZMAT-NO        VALUE "N".
010600         10  FILLER                    PIC X(05).
