000100*****************************************************************
000200* TLOBCOM.CPY                                                   *
000300* COMMON RUN-DATE WORKING STORAGE FOR THE TLOB (TRUCK LOAD       *
000400* OPTIMIZER BATCH) SUBSYSTEM.  TLOBMAIN CARRIES 01 WK-C-COMMON.  *
000500* COPY TLOBCOM. TO BREAK THE ACCEPTED RUN DATE OUT FOR ITS       *
000600* OPENING BANNER MESSAGE.                                        *
000700*****************************************************************
000800* HISTORY OF MODIFICATION:                                       *
000900*-----------------------------------------------------------------
001000* MOD.#    INIT    DATE        DESCRIPTION                       *
001100* -------  ------  ----------  --------------------------------- *
001200* TLB0001  BWK     14/03/1991  INITIAL VERSION - LIFTED FILE      *
001300*                              STATUS SWITCHES OUT OF TLOBMAIN    *
001400*                              SO TLOBVAL/TLOBRTE COULD SHARE     *
001500*                              THEM.                              *
001600* TLB0014  RSN     02/11/1998  Y2K - WK-C-RUN-CCYY EXPANDED TO    *
001700*                              4 DIGITS, WK-C-RUN-YY DROPPED.     *TLB0014
001800* TLB0071  DRK     11/04/2007  DROPPED WK-C-FILE-STATUS AND       *TLB0071
001900*                              WK-C-ABORT-SWITCH - AUDIT FOUND    *TLB0071
002000*                              NEITHER WAS EVER SET OR TESTED BY  *TLB0071
002100*                              ANY TLOB PROGRAM (EACH CALLED      *TLB0071
002200*                              ROUTINE CHECKS ITS OWN OPEN/READ   *TLB0071
002300*                              STATUS LOCALLY).  ALSO DROPPED     *TLB0071
002400*                              THE COPY OF THIS MEMBER FROM       *TLB0071
002500*                              TLOBVAL/TLOBRTE/TLOBHAZ/TLOBOPT -  *TLB0071
002600*                              NONE OF THEM USE THE RUN-DATE      *TLB0071
002700*                              FIELDS EITHER.                     *TLB0071
002800*****************************************************************
002900
003000 05  WK-C-RUN-CCYY               PIC 9(04).
003100 05  WK-C-RUN-MM                 PIC 9(02).
003200 05  WK-C-RUN-DD                 PIC 9(02).
003300 05  FILLER                      PIC X(10).
