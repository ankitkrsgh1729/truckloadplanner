000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     TLOBOPT.
000300 AUTHOR.         BARBARA WALKUS KIEHL.
000400 INSTALLATION.   TRANSFER PROCESSING - LOAD OPTIMIZER.
000500 DATE-WRITTEN.   14 MAR 1991.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - RESTRICTED.
000800*
000900*DESCRIPTION :  CALLED ROUTINE TO PICK THE HIGHEST-PAYING
001000*               COMBINATION OF NON-HAZMAT ORDERS THAT FITS THE
001100*               TRUCK'S WEIGHT AND VOLUME LIMITS TOGETHER.  EVERY
001200*               SUBSET OF THE N CANDIDATE ORDERS IS WALKED - THE
001300*               MASK RUNS 0 THRU (2**N)-1 AND BIT K OF THE MASK
001400*               SAYS WHETHER CANDIDATE K IS ON THE TRUCK FOR THAT
001500*               SUBSET.  N NEVER EXCEEDS 22 BECAUSE TLOBVAL CAPS
001600*               THE WHOLE BATCH AT 22 ORDERS, SO THE WALK NEVER
001700*               RUNS AWAY.
001800*
001900*=================================================================
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200* MOD.#    INIT    DATE        DESCRIPTION
002300* -------  ------  ----------  ---------------------------------
002400* TLB0001  BWK     14/03/1991  INITIAL VERSION.
002500* TLB0022  MMH     08/06/1994  ORDER-SUB AND SEL-ORDER-ID TABLES  TLB0022
002600*                              RAISED TO 22 TO MATCH TLOBORD.     TLB0022
002700* TLB0071  DRK     11/04/2007  DROPPED 01 WK-C-COMMON. COPY       TLB0071
002800*                              TLOBCOM. (UNUSED) AND WK-V-MASK-   TLB0071
002900*                              EDIT/WK-V-MASK-EDIT-R - THE LOG-   TLB0071
003000*                              DISPLAY THEY WERE BUILT FOR WAS    TLB0071
003100*                              NEVER WRITTEN.                     TLB0071
003200* TLB0073  DRK     18/04/2007  C200 NOW LOGS THE MASK OF EVERY NEWTLB0073
003300*                              BEST SUBSET AS IT IS KEPT, AND C210TLB0073
003400*                              LOGS EACH SELECTED ORDER ID AS IT ISTLB0073
003500*                              COPIED OUT - DISPATCH WANTED THE LOGTLB0073
003600*                              WRITTEN THIS TIME.                 TLB0073
003700* TLB0074  DRK     20/04/2007  ADDED WK-V-SUBSETS-TESTED AND THE  TLB0074
003800*                              CLOSING TRACE LINE - OPERATIONS    TLB0074
003900*                              WANTED A QUICK CHECK THAT THE MASK TLB0074
004000*                              LOOP RAN THE FULL SUBSET COUNT.    TLB0074
004100*-----------------------------------------------------------------
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-AS400.
004600 OBJECT-COMPUTER.  IBM-AS400.
004700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004800
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100 01  FILLER                          PIC X(24)        VALUE
005200         "** PROGRAM TLOBOPT **".
005300*
005400*------------------ PROGRAM WORKING STORAGE -------------------
005500*TLB0074 - RUN-WIDE COUNT OF SUBSETS ACTUALLY ENUMERATED, FOR THE
005600*DIAGNOSTIC TRACE LINE MAIN-MODULE DISPLAYS JUST BEFORE GOBACK -
005700*OPERATIONS WANTED A CHEAP SANITY CHECK ON WK-V-SUBSET-LIMIT
005800*WITHOUT ADDING A WHOLE NEW REPORT.
005900 77  WK-V-SUBSETS-TESTED             PIC 9(09) COMP-3 VALUE ZERO.
006000 01  WK-V-SUBSET-LIMIT               PIC 9(08) COMP-3.
006100 01  WK-V-POW-SUB                    PIC 9(02) COMP-3.
006200 01  WK-V-MASK                       PIC 9(08) COMP-3.
006300 01  WK-V-MASK-WORK                  PIC 9(08) COMP-3.
006400 01  WK-V-BIT-SUB                    PIC 9(02) COMP-3.
006500 01  WK-V-BIT-VALUE                  PIC 9(01) COMP-3.
006600 01  WK-V-SUB-COUNT                  PIC 9(02) COMP-3.
006700 01  WK-V-SUB-IDX                    PIC 9(02) COMP-3.
006800 01  WK-V-SUB-PAYOUT                 PIC 9(09).
006900 01  WK-V-SUB-WEIGHT                 PIC 9(07).
007000 01  WK-V-SUB-VOLUME                 PIC 9(07).
007100 01  WK-V-SUB-MEMBER                 PIC 9(02) COMP-3
007200                                             OCCURS 22 TIMES.
007300*                                SUBSCRIPTS (INTO TLOB-ORDER-TABLE
007400*                                -AREA) SELECTED BY THE CURRENT MASK
007500 01  WK-V-FEASIBLE-SW                PIC X(01) VALUE "N".
007600     88  WK-V-SUBSET-FEASIBLE                VALUE "Y".
007700*
007800*TLB0073 - TRACE-ONLY HI/LO SPLIT OF THE MASK BELONGING TO THE
007900*CURRENT BEST SUBSET, LOADED JUST BEFORE C200 LOGS IT AS THE NEW
008000*LEADER.
008100 01  WK-V-MASK-EDIT                  PIC 9(08).
008200 01  WK-V-MASK-EDIT-R REDEFINES WK-V-MASK-EDIT.
008300     05  WK-V-MASK-EDIT-HI              PIC 9(04).
008400     05  WK-V-MASK-EDIT-LO              PIC 9(04).
008500*
008600*TLB0073 - TRACE-ONLY BYTE-SIGNATURE VIEW OF THE ORDER ID C210 IS
008700*CURRENTLY COPYING INTO THE SELECTED-ID TABLE.
008800 01  WK-V-SEL-ID-EDIT                PIC X(20).
008900 01  WK-V-SEL-ID-EDIT-R REDEFINES WK-V-SEL-ID-EDIT.
009000     05  WK-V-SEL-ID-PFX                PIC X(08).
009100     05  WK-V-SEL-ID-SFX                PIC X(12).
009200
009300 LINKAGE SECTION.
009400 COPY TLOBORD.
009500 COPY TLOBOPT.
009600
009700 PROCEDURE DIVISION USING TLOB-ORDER-TABLE-AREA
009800                              WK-C-OPT-RECORD.
009900 MAIN-MODULE.
010000     MOVE  ZERO                TO  WK-C-OPT-SEL-COUNT
010100                                   WK-C-OPT-TOTAL-PAYOUT
010200                                   WK-C-OPT-TOTAL-WEIGHT
010300                                   WK-C-OPT-TOTAL-VOLUME.
010400     MOVE  SPACES              TO  WK-C-OPT-SEL-ORDER-ID (1).
010500
010600     IF  WK-C-OPT-ORDER-COUNT = ZERO
010700         GOBACK
010800     END-IF.
010900
011000     PERFORM A000-COMPUTE-SUBSET-LIMIT
011100        THRU A099-COMPUTE-SUBSET-LIMIT-EX.
011200
011300     PERFORM C000-ENUMERATE-SUBSETS
011400        THRU C099-ENUMERATE-SUBSETS-EX
011500        VARYING WK-V-MASK FROM ZERO BY 1
011600          UNTIL WK-V-MASK >= WK-V-SUBSET-LIMIT.
011700
011800*TLB0074 - DIAGNOSTIC TRACE ONLY - HOW MANY SUBSETS THIS RUN
011900*          ACTUALLY WALKED, FOR COMPARISON AGAINST WK-V-SUBSET-LIMIT.
012000     DISPLAY "TLOBOPT - SUBSETS TESTED " WK-V-SUBSETS-TESTED.
012100
012200     GOBACK.
012300
012400*---------------------------------------------------------------
012500 A000-COMPUTE-SUBSET-LIMIT.
012600*---------------------------------------------------------------
012700*TLB0001 - NO EXPONENTIATION VERB ON THIS COMPILER - DOUBLE A
012800*          COUNTER ONE BIT AT A TIME INSTEAD OF **.
012900     MOVE  1                             TO  WK-V-SUBSET-LIMIT.
013000     PERFORM A010-DOUBLE-THE-LIMIT
013100        THRU A019-DOUBLE-THE-LIMIT-EX
013200        VARYING WK-V-POW-SUB FROM 1 BY 1
013300          UNTIL WK-V-POW-SUB > WK-C-OPT-ORDER-COUNT.
013400*---------------------------------------------------------------
013500 A099-COMPUTE-SUBSET-LIMIT-EX.
013600*---------------------------------------------------------------
013700     EXIT.
013800
013900*---------------------------------------------------------------
014000 A010-DOUBLE-THE-LIMIT.
014100*---------------------------------------------------------------
014200     MULTIPLY 2 BY WK-V-SUBSET-LIMIT.
014300*---------------------------------------------------------------
014400 A019-DOUBLE-THE-LIMIT-EX.
014500*---------------------------------------------------------------
014600     EXIT.
014700
014800*---------------------------------------------------------------
014900 C000-ENUMERATE-SUBSETS.
015000*---------------------------------------------------------------
015100     ADD  1                               TO  WK-V-SUBSETS-TESTED.
015200     MOVE  WK-V-MASK                     TO  WK-V-MASK-WORK.
015300     MOVE  ZERO                          TO  WK-V-SUB-COUNT
015400                                             WK-V-SUB-PAYOUT
015500                                             WK-V-SUB-WEIGHT
015600                                             WK-V-SUB-VOLUME.
015700
015800     PERFORM C010-TEST-ONE-BIT
015900        THRU C019-TEST-ONE-BIT-EX
016000        VARYING WK-V-BIT-SUB FROM 1 BY 1
016100          UNTIL WK-V-BIT-SUB > WK-C-OPT-ORDER-COUNT.
016200
016300     PERFORM C100-TEST-SUBSET-FEASIBLE
016400        THRU C199-TEST-SUBSET-FEASIBLE-EX.
016500
016600     IF  WK-V-SUBSET-FEASIBLE
016700         PERFORM C200-KEEP-IF-BEST
016800            THRU C299-KEEP-IF-BEST-EX
016900     END-IF.
017000*---------------------------------------------------------------
017100 C099-ENUMERATE-SUBSETS-EX.
017200*---------------------------------------------------------------
017300     EXIT.
017400
017500*---------------------------------------------------------------
017600 C010-TEST-ONE-BIT.
017700*---------------------------------------------------------------
017800*TLB0001 - PEEL THE LOW-ORDER BIT OFF THE WORKING COPY OF THE
017900*          MASK EACH TIME THROUGH - BIT 1 OF THE MASK LINES UP
018000*          WITH CANDIDATE ORDER 1 SINCE WE PEEL LOW-TO-HIGH IN
018100*          STEP WITH WK-V-BIT-SUB COUNTING 1 UPWARD.
018200     DIVIDE WK-V-MASK-WORK BY 2
018300        GIVING WK-V-MASK-WORK
018400        REMAINDER WK-V-BIT-VALUE.
018500
018600     IF  WK-V-BIT-VALUE = 1
018700         ADD 1                           TO  WK-V-SUB-COUNT
018800         SET WK-V-SUB-IDX                TO  WK-V-SUB-COUNT
018900         MOVE WK-C-OPT-ORDER-SUB (WK-V-BIT-SUB)
019000                                         TO
019100                  WK-V-SUB-MEMBER (WK-V-SUB-IDX)
019200         SET TLOB-ORDER-IDX              TO
019300                  WK-C-OPT-ORDER-SUB (WK-V-BIT-SUB)
019400         ADD TLOB-ORD-PAYOUT-CENTS (TLOB-ORDER-IDX)
019500                                         TO  WK-V-SUB-PAYOUT
019600         ADD TLOB-ORD-WEIGHT-LBS (TLOB-ORDER-IDX)
019700                                         TO  WK-V-SUB-WEIGHT
019800         ADD TLOB-ORD-VOLUME-CUFT (TLOB-ORDER-IDX)
019900                                         TO  WK-V-SUB-VOLUME
020000     END-IF.
020100*---------------------------------------------------------------
020200 C019-TEST-ONE-BIT-EX.
020300*---------------------------------------------------------------
020400     EXIT.
020500
020600*---------------------------------------------------------------
020700 C100-TEST-SUBSET-FEASIBLE.
020800*---------------------------------------------------------------
020900*BOTH THE WEIGHT LIMIT AND THE VOLUME LIMIT MUST HOLD AT ONCE -
021000*A SUBSET THAT BLOWS EITHER ONE IS OUT, NO PARTIAL CREDIT.
021100     MOVE  "N"                           TO  WK-V-FEASIBLE-SW.
021200     IF  WK-V-SUB-WEIGHT NOT > WK-C-OPT-MAX-WEIGHT-LBS
021300         AND WK-V-SUB-VOLUME NOT > WK-C-OPT-MAX-VOLUME-CUFT
021400         MOVE "Y"                       TO  WK-V-FEASIBLE-SW
021500     END-IF.
021600*---------------------------------------------------------------
021700 C199-TEST-SUBSET-FEASIBLE-EX.
021800*---------------------------------------------------------------
021900     EXIT.
022000
022100*---------------------------------------------------------------
022200 C200-KEEP-IF-BEST.
022300*---------------------------------------------------------------
022400*STRICT > ONLY - THE FIRST SUBSET FOUND AT A GIVEN PAYOUT KEEPS
022500*THE HONORS IF A LATER ONE ONLY TIES IT.
022600     IF  WK-V-SUB-PAYOUT > WK-C-OPT-TOTAL-PAYOUT
022700         MOVE WK-V-SUB-PAYOUT           TO  WK-C-OPT-TOTAL-PAYOUT
022800         MOVE WK-V-SUB-WEIGHT           TO  WK-C-OPT-TOTAL-WEIGHT
022900         MOVE WK-V-SUB-VOLUME           TO  WK-C-OPT-TOTAL-VOLUME
023000         MOVE WK-V-SUB-COUNT            TO  WK-C-OPT-SEL-COUNT
023100         MOVE WK-V-MASK                 TO  WK-V-MASK-EDIT
023200         DISPLAY "TLOBOPT - NEW BEST MASK " WK-V-MASK-EDIT-HI "/"
023300                 WK-V-MASK-EDIT-LO " PAYOUT=" WK-V-SUB-PAYOUT
023400         PERFORM C210-COPY-ONE-SELECTED-ID
023500            THRU C219-COPY-ONE-SELECTED-ID-EX
023600            VARYING WK-V-SUB-IDX FROM 1 BY 1
023700              UNTIL WK-V-SUB-IDX > WK-V-SUB-COUNT
023800     END-IF.
023900*---------------------------------------------------------------
024000 C299-KEEP-IF-BEST-EX.
024100*---------------------------------------------------------------
024200     EXIT.
024300
024400*---------------------------------------------------------------
024500 C210-COPY-ONE-SELECTED-ID.
024600*---------------------------------------------------------------
024700     SET TLOB-ORDER-IDX TO WK-V-SUB-MEMBER (WK-V-SUB-IDX).
024800     MOVE TLOB-ORD-ID (TLOB-ORDER-IDX)
024900                                         TO
025000                  WK-C-OPT-SEL-ORDER-ID (WK-V-SUB-IDX).
025100     MOVE TLOB-ORD-ID (TLOB-ORDER-IDX)   TO  WK-V-SEL-ID-EDIT.
025200     DISPLAY "TLOBOPT - SELECTED ORDER " WK-V-SEL-ID-PFX "/"
025300             WK-V-SEL-ID-SFX.
025400*---------------------------------------------------------------
025500 C219-COPY-ONE-SELECTED-ID-EX.
025600*---------------------------------------------------------------
025700     EXIT.
025800
025900******************************************************************
026000**************** END OF PROGRAM SOURCE - TLOBOPT ****************
026100******************************************************************
