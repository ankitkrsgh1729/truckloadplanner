000100*****************************************************************
000200* TLOBOPT.CPY                                                   *
000300* LINKAGE RECORD FOR THE CALL TO TLOBOPT (DP BITMASK OPTIMIZER). *
000400* TLOBMAIN PASSES ONE ROUTE BUCKET'S NON-HAZMAT ORDERS (BY       *
000500* SUBSCRIPT INTO TLOB-ORDER-TABLE-AREA) PLUS THE TRUCK'S TWO     *
000600* CAPACITY LIMITS.  TLOBOPT HANDS BACK THE HIGHEST-PAYOUT        *
000700* COMBINATION THAT FITS BOTH LIMITS AT ONCE.                     *
000800*****************************************************************
000900* HISTORY OF MODIFICATION:                                       *
001000*-----------------------------------------------------------------
001100* MOD.#    INIT    DATE        DESCRIPTION                       *
001200* -------  ------  ----------  --------------------------------- *
001300* TLB0001  BWK     14/03/1991  INITIAL VERSION - EXHAUSTIVE       *
001400*                              2**N SUBSET WALK, N <= 22 SINCE    *
001500*                              TLOBVAL CAPS THE WHOLE BATCH AT    *
001600*                              22 ORDERS.                         *
001700*****************************************************************
001800
001900 01  WK-C-OPT-RECORD.
002000*    -------------------  INPUT  -------------------------------
002100     05  WK-C-OPT-INPUT.
002200         10  WK-C-OPT-MAX-WEIGHT-LBS   PIC 9(07).
002300         10  WK-C-OPT-MAX-VOLUME-CUFT  PIC 9(07).
002400         10  WK-C-OPT-ORDER-COUNT      PIC 9(02) COMP-3.
002500*                                COUNT OF ORDERS OFFERED TO THE
002600*                                OPTIMIZER THIS CALL (N, N <= 22)
002700         10  WK-C-OPT-ORDER-SUB        PIC 9(02) COMP-3
002800                OCCURS 22 TIMES.
002900*                                SUBSCRIPT OF EACH CANDIDATE ORDER
003000*                                INTO TLOB-ORDER-TABLE-AREA
003100*    -------------------  OUTPUT -------------------------------
003200     05  WK-C-OPT-OUTPUT.
003300         10  WK-C-OPT-SEL-COUNT        PIC 9(02) COMP-3 VALUE ZERO.
003400         10  WK-C-OPT-SEL-ORDER-ID     PIC X(20)
003500                OCCURS 22 TIMES.
003600         10  WK-C-OPT-TOTAL-PAYOUT     PIC 9(09) VALUE ZERO.
003700         10  WK-C-OPT-TOTAL-WEIGHT     PIC 9(07) VALUE ZERO.
003800         10  WK-C-OPT-TOTAL-VOLUME     PIC 9(07) VALUE ZERO.
003900         10  FILLER                    PIC X(04).
