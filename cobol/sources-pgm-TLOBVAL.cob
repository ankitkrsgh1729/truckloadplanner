000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     TLOBVAL.
000300 AUTHOR.         BARBARA WALKUS KIEHL.
000400 INSTALLATION.   TRANSFER PROCESSING - LOAD OPTIMIZER.
000500 DATE-WRITTEN.   14 MAR 1991.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - RESTRICTED.
000800*
000900*DESCRIPTION :  CALLED ROUTINE TO VALIDATE THE TRUCK MASTER
001000*               RECORD AND THE ORDER BATCH BEFORE TLOBMAIN
001100*               HANDS EITHER ONE TO THE ROUTE/OPTIMIZER LOGIC.
001200*               ALL TRUCK FIELD ERRORS AND ALL ORDER-LINE ERRORS
001300*               ARE COLLECTED AND RETURNED TOGETHER SO DISPATCH
001400*               SEES EVERYTHING WRONG WITH A BATCH IN ONE PASS,
001500*               NOT ONE REJECT AT A TIME.
001600*
001700*=================================================================
001800* HISTORY OF MODIFICATION:
001900*=================================================================
002000* MOD.#    INIT    DATE        DESCRIPTION
002100* -------  ------  ----------  ---------------------------------
002200* TLB0001  BWK     14/03/1991  INITIAL VERSION - TRUCK ID/WEIGHT/
002300*                              VOLUME CHECKS ONLY.
002400* TLB0006  BWK     02/09/1991  ADDED ORDER BATCH-SIZE CHECK (12
002500*                              ORDER CEILING AT THAT TIME).
002600* TLB0022  MMH     08/06/1994  BATCH CEILING RAISED 12 TO 22 TO
002700*                              MATCH TLOBORD/TLOBRES.             TLB0022
002800* TLB0031  MMH     17/02/1995  ADDED DUPLICATE ORDER-ID CHECK AND
002900*                              PICKUP-VS-DELIVERY DATE CHECK.     TLB0031
003000* TLB0014  RSN     02/11/1998  Y2K - DATE FIELDS COMPARED AS FULL
003100*                              8-BYTE CCYYMMDD, NO MORE SLIDING   TLB0014
003200*                              WINDOW ON A 6-BYTE YYMMDD.         TLB0014
003300* TLB0058  PQO     21/07/2003  MISSING-TRUCK AND MISSING-ORDERS
003400*                              FATAL CHECKS ADDED PER DISPATCH    TLB0058
003500*                              REQUEST - BAD JCL WAS LETTING A
003600*                              BLANK TRUCK RECORD THROUGH.        TLB0058
003700* TLB0071  DRK     11/04/2007  DROPPED 01 WK-C-COMMON. COPY       TLB0071
003800*                              TLOBCOM. - THIS ROUTINE NEVER USED TLB0071
003900*                              THE RUN-DATE FIELDS IT CARRIED.    TLB0071
004000* TLB0073  DRK     18/04/2007  A110 NOW LOGS THE CALENDAR         TLB0073
004100*                              COMPONENTS OF EACH ORDER'S DELIVERYTLB0073
004200*                              DATE TO THE BATCH LOG - DISPATCH   TLB0073
004300*                              WANTED A READABLE DATE ON THE DAILYTLB0073
004400*                              SCAN, NOT JUST THE RAW CCYYMMDD.   TLB0073
004500*-----------------------------------------------------------------
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-AS400.
005000 OBJECT-COMPUTER.  IBM-AS400.
005100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005200
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500 01  FILLER                          PIC X(24)        VALUE
005600         "** PROGRAM TLOBVAL **".
005700*
005800*------------------ PROGRAM WORKING STORAGE -------------------
005900 01  WK-V-TRUCK-MISSING-SW           PIC X(01) VALUE "N".
006000     88  WK-V-TRUCK-MISSING                  VALUE "Y".
006100 01  WK-V-ORDERS-MISSING-SW          PIC X(01) VALUE "N".
006200     88  WK-V-ORDERS-MISSING                 VALUE "Y".
006300 01  WK-V-DUP-SUB                    PIC 9(02) COMP-3.
006400 01  WK-V-DUP-FOUND-SW               PIC X(01) VALUE "N".
006500     88  WK-V-DUP-FOUND-YES                  VALUE "Y".
006600     88  WK-V-DUP-FOUND-NO                   VALUE "N".
006700 01  WK-V-CUR-SUB                    PIC 9(02) COMP-3.
006800 01  WK-V-MSG-LINE                   PIC X(60).
006900*
007000*TLB0073 - TRACE-ONLY CALENDAR-COMPONENT VIEW OF THE DELIVERY DATE
007100*A110 IS CURRENTLY LOGGING - DOES NOT DRIVE ANY VALIDATION RULE.
007200 01  WK-V-DATE-EDIT                  PIC 9(08).
007300 01  WK-V-DATE-EDIT-R REDEFINES WK-V-DATE-EDIT.
007400     05  WK-V-DATE-EDIT-CCYY            PIC 9(04).
007500     05  WK-V-DATE-EDIT-MM              PIC 9(02).
007600     05  WK-V-DATE-EDIT-DD              PIC 9(02).
007700
007800 LINKAGE SECTION.
007900 COPY TLOBTRK.
008000 COPY TLOBORD.
008100 COPY TLOBVER.
008200
008300 PROCEDURE DIVISION USING TLOB-TRUCK-RECORD
008400                              TLOB-ORDER-TABLE-AREA
008500                              WK-C-VER-RECORD.
008600 MAIN-MODULE.
008700     MOVE  SPACES              TO  WK-C-VER-ABORT-SW.
008800     MOVE  ZERO                TO  WK-C-VER-ERROR-COUNT.
008900     MOVE  "N"                 TO  WK-C-VER-ABORT-SW
009000                                   WK-V-TRUCK-MISSING-SW
009100                                   WK-V-ORDERS-MISSING-SW.
009200
009300     PERFORM A000-VALIDATE-TRUCK-RECORD
009400        THRU A099-VALIDATE-TRUCK-RECORD-EX.
009500     IF  WK-V-TRUCK-MISSING
009600         GO TO Y900-ABNORMAL-TERMINATION
009700     END-IF.
009800
009900     PERFORM A100-VALIDATE-ORDER-BATCH
010000        THRU A199-VALIDATE-ORDER-BATCH-EX.
010100     IF  WK-V-ORDERS-MISSING
010200         GO TO Y900-ABNORMAL-TERMINATION
010300     END-IF.
010400
010500     IF  WK-C-VER-ERROR-COUNT NOT = ZERO
010600         MOVE "Y"             TO  WK-C-VER-ABORT-SW
010700     END-IF.
010800
010900     PERFORM Z000-END-PROGRAM-ROUTINE
011000        THRU Z099-END-PROGRAM-ROUTINE-EX.
011100     GOBACK.
011200
011300*---------------------------------------------------------------
011400 A000-VALIDATE-TRUCK-RECORD.
011500*---------------------------------------------------------------
011600*TLB0058 - IF THE WHOLE TRUCK RECORD CAME IN BLANK/LOW-VALUES
011700*          THE JCL DIDN'T SUPPLY ONE - ABORT NOW, DO NOT ALSO
011800*          REPORT ID-BLANK/WEIGHT-ZERO/VOLUME-ZERO ON TOP OF IT.
011900     IF  TRK-ID = SPACES
012000         AND TRK-MAX-WEIGHT-LBS = ZERO
012100         AND TRK-MAX-VOLUME-CUFT = ZERO
012200         MOVE "Y"                       TO  WK-V-TRUCK-MISSING-SW
012300         MOVE "Truck information is required"
012400                                         TO  WK-V-MSG-LINE
012500         PERFORM Z100-ADD-ERROR-MESSAGE
012600            THRU Z199-ADD-ERROR-MESSAGE-EX
012700         GO TO A099-VALIDATE-TRUCK-RECORD-EX
012800     END-IF.
012900
013000     IF  TRK-ID = SPACES
013100         MOVE "Truck ID is required"    TO  WK-V-MSG-LINE
013200         PERFORM Z100-ADD-ERROR-MESSAGE
013300            THRU Z199-ADD-ERROR-MESSAGE-EX
013400     END-IF.
013500
013600     IF  TRK-MAX-WEIGHT-LBS NOT > ZERO
013700         MOVE "Truck max weight must be positive"
013800                                         TO  WK-V-MSG-LINE
013900         PERFORM Z100-ADD-ERROR-MESSAGE
014000            THRU Z199-ADD-ERROR-MESSAGE-EX
014100     END-IF.
014200
014300     IF  TRK-MAX-VOLUME-CUFT NOT > ZERO
014400         MOVE "Truck max volume must be positive"
014500                                         TO  WK-V-MSG-LINE
014600         PERFORM Z100-ADD-ERROR-MESSAGE
014700            THRU Z199-ADD-ERROR-MESSAGE-EX
014800     END-IF.
014900*---------------------------------------------------------------
015000 A099-VALIDATE-TRUCK-RECORD-EX.
015100*---------------------------------------------------------------
015200     EXIT.
015300
015400*---------------------------------------------------------------
015500 A100-VALIDATE-ORDER-BATCH.
015600*---------------------------------------------------------------
015700*TLB0058 - AN ORDER COUNT OF ZERO WITH NO ORDER ROWS AT ALL MEANS
015800*          THE ORDERS LIST WAS NEVER BUILT (NOT MERELY EMPTY).
015900*          TLOBMAIN SETS TLOB-ORDER-COUNT TO 99 IN THAT CASE SO
016000*          WE CAN TELL A TRUE EMPTY BATCH FROM A MISSING ONE.
016100     IF  TLOB-ORDER-COUNT = 99
016200         MOVE "Y"                       TO  WK-V-ORDERS-MISSING-SW
016300         MOVE "Orders list is required"
016400                                         TO  WK-V-MSG-LINE
016500         PERFORM Z100-ADD-ERROR-MESSAGE
016600            THRU Z199-ADD-ERROR-MESSAGE-EX
016700         GO TO A199-VALIDATE-ORDER-BATCH-EX
016800     END-IF.
016900
017000     IF  TLOB-ORDER-COUNT > 22
017100         MOVE "Maximum 22 orders allowed"
017200                                         TO  WK-V-MSG-LINE
017300         PERFORM Z100-ADD-ERROR-MESSAGE
017400            THRU Z199-ADD-ERROR-MESSAGE-EX
017500         GO TO A199-VALIDATE-ORDER-BATCH-EX
017600     END-IF.
017700
017800     IF  TLOB-ORDER-COUNT = ZERO
017900         GO TO A199-VALIDATE-ORDER-BATCH-EX
018000     END-IF.
018100
018200     PERFORM A110-VALIDATE-ONE-ORDER
018300        THRU A119-VALIDATE-ONE-ORDER-EX
018400        VARYING WK-V-CUR-SUB FROM 1 BY 1
018500          UNTIL WK-V-CUR-SUB > TLOB-ORDER-COUNT.
018600*---------------------------------------------------------------
018700 A199-VALIDATE-ORDER-BATCH-EX.
018800*---------------------------------------------------------------
018900     EXIT.
019000
019100*---------------------------------------------------------------
019200 A110-VALIDATE-ONE-ORDER.
019300*---------------------------------------------------------------
019400*TLB0031 - CHECK EVERY EARLIER ORDER IN THE BATCH FOR A
019500*          MATCHING ID - FIRST OCCURRENCE OF AN ID IS FINE,
019600*          EVERY LATER OCCURRENCE OF THE SAME ID IS AN ERROR.
019700*TLB0074 - WK-V-DUP-FOUND-SW STOPS THE SEARCH AT THE FIRST
019800*          EARLIER MATCH SO A REPEATED ID GETS EXACTLY ONE
019900*          ERROR PER LATER OCCURRENCE, NOT ONE PER EARLIER PAIR.
020000     MOVE  "N"                 TO  WK-V-DUP-FOUND-SW.
020100     IF  WK-V-CUR-SUB > 1
020200         PERFORM A120-CHECK-DUPLICATE-ID
020300            THRU A129-CHECK-DUPLICATE-ID-EX
020400            VARYING WK-V-DUP-SUB FROM 1 BY 1
020500              UNTIL WK-V-DUP-SUB >= WK-V-CUR-SUB
020600                 OR WK-V-DUP-FOUND-YES
020700     END-IF.
020800
020900*TLB0031/TLB0014 - PICKUP MUST BE <= DELIVERY, BOTH 8-BYTE
021000*                  CCYYMMDD FIELDS COMPARED AS PLAIN NUMERICS.
021100     IF  TLOB-ORD-PICKUP-DATE (WK-V-CUR-SUB) = ZERO
021200         OR TLOB-ORD-DELIVERY-DATE (WK-V-CUR-SUB) = ZERO
021300         OR TLOB-ORD-PICKUP-DATE (WK-V-CUR-SUB) >
021400            TLOB-ORD-DELIVERY-DATE (WK-V-CUR-SUB)
021500         MOVE "Pickup date must be <= delivery date"
021600                                         TO  WK-V-MSG-LINE
021700         PERFORM Z100-ADD-ERROR-MESSAGE
021800            THRU Z199-ADD-ERROR-MESSAGE-EX
021900     END-IF.
022000
022100*TLB0073 - TRACE-ONLY - LOG THE CALENDAR COMPONENTS OF THE
022200*          DELIVERY DATE JUST ACCEPTED, FOR THE DAILY BATCH
022300*          LOG DISPATCH SCANS BEFORE RELEASING THE RUN.  THIS
022400*          DOES NOT REJECT OR FLAG THE ORDER - MM/DD RANGE IS
022500*          NOT A VALIDATIONSERVICE RULE, JUST A HAND CHECK.
022600     MOVE  TLOB-ORD-DELIVERY-DATE (WK-V-CUR-SUB)  TO  WK-V-DATE-EDIT.
022700     DISPLAY "TLOBVAL - ORDER " TLOB-ORD-ID (WK-V-CUR-SUB)
022800             " DELIVERY " WK-V-DATE-EDIT-CCYY "-" WK-V-DATE-EDIT-MM
022900             "-" WK-V-DATE-EDIT-DD.
023000*---------------------------------------------------------------
023100 A119-VALIDATE-ONE-ORDER-EX.
023200*---------------------------------------------------------------
023300     EXIT.
023400
023500*---------------------------------------------------------------
023600 A120-CHECK-DUPLICATE-ID.
023700*---------------------------------------------------------------
023800     IF  TLOB-ORD-ID (WK-V-DUP-SUB) = TLOB-ORD-ID (WK-V-CUR-SUB)
023900         MOVE "Y"             TO  WK-V-DUP-FOUND-SW
024000         STRING "Duplicate order ID: " DELIMITED BY SIZE
024100                TLOB-ORD-ID (WK-V-CUR-SUB) DELIMITED BY SIZE
024200                INTO WK-V-MSG-LINE
024300         PERFORM Z100-ADD-ERROR-MESSAGE
024400            THRU Z199-ADD-ERROR-MESSAGE-EX
024500     END-IF.
024600*---------------------------------------------------------------
024700 A129-CHECK-DUPLICATE-ID-EX.
024800*---------------------------------------------------------------
024900     EXIT.
025000
025100 Y900-ABNORMAL-TERMINATION.
025200     MOVE  "Y"                 TO  WK-C-VER-ABORT-SW.
025300     PERFORM Z000-END-PROGRAM-ROUTINE
025400        THRU Z099-END-PROGRAM-ROUTINE-EX.
025500     GOBACK.
025600
025700*---------------------------------------------------------------
025800 Z000-END-PROGRAM-ROUTINE.
025900*---------------------------------------------------------------
026000*NOTHING TO CLOSE - THIS ROUTINE OPENS NO FILES OF ITS OWN,
026100*IT ONLY EDITS WHAT TLOBMAIN HANDED IT ON THE CALL.
026200     CONTINUE.
026300*---------------------------------------------------------------
026400 Z099-END-PROGRAM-ROUTINE-EX.
026500*---------------------------------------------------------------
026600     EXIT.
026700
026800*---------------------------------------------------------------
026900 Z100-ADD-ERROR-MESSAGE.
027000*---------------------------------------------------------------
027100     IF  WK-C-VER-ERROR-COUNT < 24
027200         ADD 1                TO  WK-C-VER-ERROR-COUNT
027300         SET WK-C-VER-ERR-IDX TO WK-C-VER-ERROR-COUNT
027400         MOVE WK-V-MSG-LINE   TO  WK-C-VER-ERROR-MSG (WK-C-VER-ERR-IDX)
027500     END-IF.
027600*---------------------------------------------------------------
027700 Z199-ADD-ERROR-MESSAGE-EX.
027800*---------------------------------------------------------------
027900     EXIT.
028000
028100******************************************************************
028200**************** END OF PROGRAM SOURCE - TLOBVAL ****************
028300******************************************************************
