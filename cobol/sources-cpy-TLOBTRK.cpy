000100* TLOBTRK.CPY
000200* TRUCK MASTER/PARAMETER RECORD - ONE PER OPTIMIZER RUN.  THE
000300* DISPATCH DESK KEYS THIS RECORD ONTO TRUKFILE BEFORE SUBMITTING
000400* A LOAD-PLANNING RUN; IT CARRIES THE TRACTOR'S RATED CAPACITY
000500* FOR THAT RUN ONLY (A TRACTOR PULLING A DIFFERENT TRAILER NEXT
000600* RUN GETS A DIFFERENT TRK RECORD).
000700*-----------------------------------------------------------------
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------------
001000* MOD.#    INIT    DATE        DESCRIPTION
001100* -------  ------  ----------  ---------------------------------
001200* TLB0001  BWK     14/03/1991  INITIAL VERSION.
001300* TLB0037  DKN     19/09/1996  EXPANDED TRK-ID FROM 10 TO 20
001400*                              BYTES - REEFER FLEET IDS RAN OUT   TLB0037
001500*                              OF ROOM UNDER THE OLD TRACTOR-     TLB0037
001600*                              NUMBER-ONLY SCHEME.                TLB0037
001700* TLB0074  DRK     20/04/2007  WIDENED THE RECORD TO CARRY THE    TLB0074
001800*                              CARRIER/TERMINAL/DRIVER/TRAILER    TLB0074
001900*                              FIELDS DISPATCH'S MASTER TRUCK FILETLB0074
002000*                              ALREADY KEEPS - THE OPTIMIZER ONLY TLB0074
002100*                              READS THE ID AND THE TWO CAPACITY  TLB0074
002200*                              FIELDS, BUT TRUKFILE ITSELF CARRIESTLB0074
002300*                              ALL OF THESE FOR THE OTHER JOBS THATTLB0074
002400*                              SHARE THE FILE.                    TLB0074
002500*-----------------------------------------------------------------
002600
002700 01  TLOB-TRUCK-RECORD             PIC X(100).
002800
002900* I-O FORMAT: TLOB-TRUCK-REC-R
003000* FROM FILE TRUCK-FILE
003100
003200 01  TLOB-TRUCK-REC-R REDEFINES TLOB-TRUCK-RECORD.
003300     05  TRK-ID                       PIC X(20).
003400*                                TRACTOR / TRUCK IDENTIFIER
003500     05  TRK-CARRIER-CODE             PIC X(06).
003600*                                OWNING CARRIER CODE
003700     05  TRK-DOMICILE-TERMINAL        PIC X(08).
003800*                                HOME TERMINAL CODE
003900     05  TRK-DRIVER-ID                PIC X(10).
004000*                                DRIVER ASSIGNED FOR THIS RUN
004100     05  TRK-TRAILER-ID               PIC X(10).
004200*                                TRAILER UNIT NUMBER
004300     05  TRK-EQUIPMENT-TYPE           PIC X(04).
004400*                                DRY/REEF/FLAT/TANK EQUIPMENT CODE
004500     05  TRK-MAX-WEIGHT-LBS           PIC 9(07).
004600*                                RATED PAYLOAD CAPACITY - LBS
004700     05  TRK-MAX-VOLUME-CUFT          PIC 9(07).
004800*                                TRAILER CUBE CAPACITY - CU FT
004900     05  TRK-TARE-WEIGHT-LBS          PIC 9(06).
005000*                                TRACTOR + TRAILER TARE WEIGHT
005100     05  TRK-HAZMAT-CERT-SW           PIC X(01).
005200     88  TRK-HAZMAT-CERTIFIED             VALUE "Y".
005300     88  TRK-HAZMAT-NOT-CERTIFIED         VALUE "N".
005400*                                DRIVER/TRACTOR HAZMAT ENDORSEMENT
005500     05  TRK-LAST-PM-DATE             PIC 9(08).
005600*                                LAST PREVENTIVE-MAINTENANCE DATE
005700     05  TRK-ODOMETER-READING         PIC 9(07).
005800*                                ODOMETER READING AS OF LAST PM
005900     05  FILLER                       PIC X(06).
006000*                                RESERVED FOR FUTURE DISPATCH USE
