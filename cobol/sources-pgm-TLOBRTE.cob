000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     TLOBRTE.
000300 AUTHOR.         BARBARA WALKUS KIEHL.
000400 INSTALLATION.   TRANSFER PROCESSING - LOAD OPTIMIZER.
000500 DATE-WRITTEN.   14 MAR 1991.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - RESTRICTED.
000800*
000900*DESCRIPTION :  CALLED ROUTINE TO SPLIT THE VALIDATED ORDER
001000*               BATCH INTO ROUTE BUCKETS.  A TRUCK CAN ONLY
001100*               SERVICE ONE ORIGIN-DESTINATION LANE PER RUN, SO
001200*               EVERY ORDER IS FILED UNDER ITS OWN ORIGIN||
001300*               "->"||DESTINATION KEY BEFORE TLOBMAIN LOOKS FOR
001400*               THE BEST LOAD ON EACH LANE SEPARATELY.
001500*
001600*=================================================================
001700* HISTORY OF MODIFICATION:
001800*=================================================================
001900* MOD.#    INIT    DATE        DESCRIPTION
002000* -------  ------  ----------  ---------------------------------
002100* TLB0001  BWK     14/03/1991  INITIAL VERSION.
002200* TLB0022  MMH     08/06/1994  BUCKET AND MEMBER TABLES RAISED    TLB0022
002300*                              TO 22 EACH TO MATCH TLOBORD.       TLB0022
002400* TLB0071  DRK     11/04/2007  DROPPED 01 WK-C-COMMON. COPY       TLB0071
002500*                              TLOBCOM. - THIS ROUTINE NEVER USED TLB0071
002600*                              THE RUN-DATE FIELDS IT CARRIED.    TLB0071
002700* TLB0073  DRK     18/04/2007  B100 NOW LOGS EACH NEW ROUTE BUCKETTLB0073
002800*                              AS IT IS OPENED - DISPATCH WANTED ATLB0073
002900*                              WAY TO SEE THE LANE LIST FOR A RUN TLB0073
003000*                              WITHOUT WAITING ON TLOBMAIN.       TLB0073
003100*-----------------------------------------------------------------
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  IBM-AS400.
003600 OBJECT-COMPUTER.  IBM-AS400.
003700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003800
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100 01  FILLER                          PIC X(24)        VALUE
004200         "** PROGRAM TLOBRTE **".
004300*
004400*------------------ PROGRAM WORKING STORAGE -------------------
004500 01  WK-V-ORD-SUB                    PIC 9(02) COMP-3.
004600 01  WK-V-BKT-SUB                    PIC 9(02) COMP-3.
004700 01  WK-V-MEM-SUB                    PIC 9(02) COMP-3.
004800 01  WK-V-FOUND-SW                   PIC X(01) VALUE "N".
004900     88  WK-V-FOUND-BUCKET                   VALUE "Y".
005000 01  WK-V-ROUTE-KEY                  PIC X(42).
005100 01  WK-V-ROUTE-KEY-R REDEFINES WK-V-ROUTE-KEY.
005200     05  WK-V-KEY-ORIGIN                 PIC X(20).
005300     05  WK-V-KEY-ARROW                  PIC X(02).
005400     05  WK-V-KEY-DESTIN                 PIC X(20).
005500*
005600*TLB0073 - THE 42-BYTE KEY IS TOO WIDE FOR ONE COMFORTABLE
005700*DISPLAY LINE ALONGSIDE A LABEL, SO B100 SPLITS IT ACROSS TWO
005800*HALVES WHEN IT LOGS A NEWLY OPENED BUCKET.
005900 01  WK-V-KEY-TRACE                  PIC X(42).
006000 01  WK-V-KEY-TRACE-R REDEFINES WK-V-KEY-TRACE.
006100     05  WK-V-KEY-TRACE-1                PIC X(21).
006200     05  WK-V-KEY-TRACE-2                PIC X(21).
006300
006400 LINKAGE SECTION.
006500 COPY TLOBORD.
006600 COPY TLOBBKT.
006700
006800 PROCEDURE DIVISION USING TLOB-ORDER-TABLE-AREA
006900                              WK-C-BKT-RECORD.
007000 MAIN-MODULE.
007100     MOVE  ZERO                TO  WK-C-BKT-COUNT.
007200
007300     IF  TLOB-ORDER-COUNT NOT > ZERO
007400         AND TLOB-ORDER-COUNT NOT = 99
007500         GOBACK
007600     END-IF.
007700
007800     PERFORM B000-BUILD-ROUTE-KEY
007900        THRU B099-BUILD-ROUTE-KEY-EX
008000        VARYING WK-V-ORD-SUB FROM 1 BY 1
008100          UNTIL WK-V-ORD-SUB > TLOB-ORDER-COUNT.
008200
008300     GOBACK.
008400
008500*---------------------------------------------------------------
008600 B000-BUILD-ROUTE-KEY.
008700*---------------------------------------------------------------
008800     MOVE  SPACES                        TO  WK-V-ROUTE-KEY.
008900     MOVE  TLOB-ORD-ORIGIN (WK-V-ORD-SUB) TO  WK-V-KEY-ORIGIN.
009000     MOVE  "->"                          TO  WK-V-KEY-ARROW.
009100     MOVE  TLOB-ORD-DESTINATION (WK-V-ORD-SUB)
009200                                         TO  WK-V-KEY-DESTIN.
009300
009400     PERFORM B100-ASSIGN-TO-BUCKET
009500        THRU B199-ASSIGN-TO-BUCKET-EX.
009600*---------------------------------------------------------------
009700 B099-BUILD-ROUTE-KEY-EX.
009800*---------------------------------------------------------------
009900     EXIT.
010000
010100*---------------------------------------------------------------
010200 B100-ASSIGN-TO-BUCKET.
010300*---------------------------------------------------------------
010400*TLB0001 - LINEAR SCAN OF THE BUCKETS BUILT SO FAR - AT MOST 22
010500*          BUCKETS EXIST SO THIS NEVER GETS EXPENSIVE.
010600     MOVE  "N"                           TO  WK-V-FOUND-SW.
010700     IF  WK-C-BKT-COUNT > ZERO
010800         PERFORM B110-SEARCH-ONE-BUCKET
010900            THRU B119-SEARCH-ONE-BUCKET-EX
011000            VARYING WK-V-BKT-SUB FROM 1 BY 1
011100              UNTIL WK-V-BKT-SUB > WK-C-BKT-COUNT
011200                 OR WK-V-FOUND-BUCKET
011300     END-IF.
011400
011500     IF  NOT WK-V-FOUND-BUCKET
011600         ADD 1                           TO  WK-C-BKT-COUNT
011700         SET WK-C-BKT-IDX                TO  WK-C-BKT-COUNT
011800         MOVE WK-V-ROUTE-KEY              TO
011900                  WK-C-BKT-ROUTE-KEY (WK-C-BKT-IDX)
012000         MOVE ZERO                       TO
012100                  WK-C-BKT-MEMBER-COUNT (WK-C-BKT-IDX)
012200         MOVE WK-V-ROUTE-KEY              TO  WK-V-KEY-TRACE
012300         DISPLAY "TLOBRTE - NEW ROUTE BUCKET " WK-V-KEY-TRACE-1
012400                 WK-V-KEY-TRACE-2
012500     END-IF.
012600
012700     ADD 1  TO WK-C-BKT-MEMBER-COUNT (WK-C-BKT-IDX).
012800     SET WK-C-BKT-MEM-IDX TO WK-C-BKT-MEMBER-COUNT (WK-C-BKT-IDX).
012900     MOVE WK-V-ORD-SUB TO
013000          WK-C-BKT-MEMBER (WK-C-BKT-IDX, WK-C-BKT-MEM-IDX).
013100*---------------------------------------------------------------
013200 B199-ASSIGN-TO-BUCKET-EX.
013300*---------------------------------------------------------------
013400     EXIT.
013500
013600*---------------------------------------------------------------
013700 B110-SEARCH-ONE-BUCKET.
013800*---------------------------------------------------------------
013900     SET WK-C-BKT-IDX TO WK-V-BKT-SUB.
014000     IF  WK-C-BKT-ROUTE-KEY (WK-C-BKT-IDX) = WK-V-ROUTE-KEY
014100         MOVE "Y"                       TO  WK-V-FOUND-SW
014200     END-IF.
014300*---------------------------------------------------------------
014400 B119-SEARCH-ONE-BUCKET-EX.
014500*---------------------------------------------------------------
014600     EXIT.
014700
014800******************************************************************
014900**************** END OF PROGRAM SOURCE - TLOBRTE ****************
015000******************************************************************
