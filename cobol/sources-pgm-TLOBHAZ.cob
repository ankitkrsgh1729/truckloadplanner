000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     TLOBHAZ.
000300 AUTHOR.         BARBARA WALKUS KIEHL.
000400 INSTALLATION.   TRANSFER PROCESSING - LOAD OPTIMIZER.
000500 DATE-WRITTEN.   14 MAR 1991.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - RESTRICTED.
000800*
000900*DESCRIPTION :  CALLED ROUTINE TO PICK THE SINGLE BEST-PAYING
001000*               HAZMAT ORDER OUT OF ONE ROUTE BUCKET.  HAZMAT
001100*               ORDERS ARE NEVER COMBINED WITH ANYTHING ELSE ON
001200*               THE SAME LOAD, SO THIS ROUTINE LOOKS AT EACH
001300*               HAZMAT ORDER BY ITSELF AND KEEPS THE HIGHEST
001400*               PAYOUT AMONG THOSE THAT FIT THE TRUCK ALONE.
001500*
001600*=================================================================
001700* HISTORY OF MODIFICATION:
001800*=================================================================
001900* MOD.#    INIT    DATE        DESCRIPTION
002000* -------  ------  ----------  ---------------------------------
002100* TLB0001  BWK     14/03/1991  INITIAL VERSION.
002200* TLB0022  MMH     08/06/1994  ORDER-SUB TABLE RAISED TO 22 TO    TLB0022
002300*                              MATCH TLOBORD.                     TLB0022
002400* TLB0071  DRK     11/04/2007  DROPPED 01 WK-C-COMMON. COPY       TLB0071
002500*                              TLOBCOM. (UNUSED) AND THE          TLB0071
002600*                              WK-V-BEST-PAYOUT-R REDEFINES       TLB0071
002700*                              CARRIED FROM THE BANK-LIMIT ROUTINETLB0071
002800*                              THIS WAS MODELLED ON - NOTHING EVERTLB0071
002900*                              READ THE COMP-3 VIEW.              TLB0071
003000* TLB0073  DRK     18/04/2007  D100 NOW LOGS THE WINNING ORDER ID TLB0073
003100*                              AND A COMP-3 CHECK-FIGURE OF ITS   TLB0073
003200*                              PAYOUT - DISPATCH ASKED FOR A ONE- TLB0073
003300*                              LINE TRACE OF WHICH HAZMAT LOAD WONTLB0073
003400*                              EACH BUCKET.                       TLB0073
003500*-----------------------------------------------------------------
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004200
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500 01  FILLER                          PIC X(24)        VALUE
004600         "** PROGRAM TLOBHAZ **".
004700*
004800*------------------ PROGRAM WORKING STORAGE -------------------
004900 01  WK-V-HAZ-SUB                    PIC 9(02) COMP-3.
005000 01  WK-V-BEST-SUB                   PIC 9(02) COMP-3 VALUE ZERO.
005100*                                ZERO MEANS NO HAZMAT ORDER FITS YET
005200 01  WK-V-BEST-PAYOUT                PIC 9(09) VALUE ZERO.
005300*
005400*TLB0073 - TRACE-ONLY VIEWS OF THE WINNING ORDER ID AND ITS
005500*PAYOUT, LOADED JUST BEFORE D100 LOGS THE WINNER.
005600 01  WK-V-BEST-ID-EDIT               PIC X(20).
005700 01  WK-V-BEST-ID-EDIT-R REDEFINES WK-V-BEST-ID-EDIT.
005800     05  WK-V-BEST-ID-PFX               PIC X(08).
005900     05  WK-V-BEST-ID-SFX               PIC X(12).
006000 01  WK-V-BEST-PAYOUT-EDIT           PIC 9(09) VALUE ZERO.
006100 01  WK-V-BEST-PAYOUT-EDIT-R REDEFINES WK-V-BEST-PAYOUT-EDIT.
006200     05  WK-V-BEST-PAYOUT-COMP          PIC 9(09) COMP-3.
006300
006400 LINKAGE SECTION.
006500 COPY TLOBORD.
006600 COPY TLOBHAZ.
006700
006800 PROCEDURE DIVISION USING TLOB-ORDER-TABLE-AREA
006900                              WK-C-HAZ-RECORD.
007000 MAIN-MODULE.
007100     MOVE  "N"                 TO  WK-C-HAZ-FOUND-SW.
007200     MOVE  SPACES              TO  WK-C-HAZ-SEL-ORDER-ID.
007300     MOVE  ZERO                TO  WK-C-HAZ-TOTAL-PAYOUT
007400                                   WK-C-HAZ-TOTAL-WEIGHT
007500                                   WK-C-HAZ-TOTAL-VOLUME
007600                                   WK-V-BEST-SUB
007700                                   WK-V-BEST-PAYOUT.
007800
007900     IF  WK-C-HAZ-ORDER-COUNT NOT > ZERO
008000         GOBACK
008100     END-IF.
008200
008300     PERFORM D000-CONSIDER-ONE-HAZMAT-ORDER
008400        THRU D099-CONSIDER-ONE-HAZMAT-ORDER-EX
008500        VARYING WK-V-HAZ-SUB FROM 1 BY 1
008600          UNTIL WK-V-HAZ-SUB > WK-C-HAZ-ORDER-COUNT.
008700
008800     IF  WK-V-BEST-SUB NOT = ZERO
008900         PERFORM D100-COPY-WINNER-TO-OUTPUT
009000            THRU D199-COPY-WINNER-TO-OUTPUT-EX
009100     END-IF.
009200
009300     GOBACK.
009400
009500*---------------------------------------------------------------
009600 D000-CONSIDER-ONE-HAZMAT-ORDER.
009700*---------------------------------------------------------------
009800     SET  TLOB-ORDER-IDX      TO  WK-C-HAZ-ORDER-SUB (WK-V-HAZ-SUB).
009900*A HAZMAT ORDER THAT DOES NOT FIT THE TRUCK BY ITSELF NEVER
010000*BECOMES THE BEST-SINGLE-HAZMAT CANDIDATE - IT IS SKIPPED, NOT
010100*AN ERROR (THE BATCH MAY STILL FIT AS A NON-HAZMAT COMBINATION).
010200     IF  TLOB-ORD-WEIGHT-LBS (TLOB-ORDER-IDX)
010300                NOT > WK-C-HAZ-MAX-WEIGHT-LBS
010400         AND TLOB-ORD-VOLUME-CUFT (TLOB-ORDER-IDX)
010500                NOT > WK-C-HAZ-MAX-VOLUME-CUFT
010600         IF  TLOB-ORD-PAYOUT-CENTS (TLOB-ORDER-IDX) > WK-V-BEST-PAYOUT
010700             MOVE TLOB-ORD-PAYOUT-CENTS (TLOB-ORDER-IDX)
010800                                         TO  WK-V-BEST-PAYOUT
010900             MOVE WK-V-HAZ-SUB          TO  WK-V-BEST-SUB
011000         END-IF
011100     END-IF.
011200*---------------------------------------------------------------
011300 D099-CONSIDER-ONE-HAZMAT-ORDER-EX.
011400*---------------------------------------------------------------
011500     EXIT.
011600
011700*---------------------------------------------------------------
011800 D100-COPY-WINNER-TO-OUTPUT.
011900*---------------------------------------------------------------
012000     SET  TLOB-ORDER-IDX
012100             TO  WK-C-HAZ-ORDER-SUB (WK-V-BEST-SUB).
012200     MOVE "Y"                 TO  WK-C-HAZ-FOUND-SW.
012300     MOVE TLOB-ORD-ID (TLOB-ORDER-IDX)
012400                               TO  WK-C-HAZ-SEL-ORDER-ID.
012500     MOVE TLOB-ORD-PAYOUT-CENTS (TLOB-ORDER-IDX)
012600                               TO  WK-C-HAZ-TOTAL-PAYOUT.
012700     MOVE TLOB-ORD-WEIGHT-LBS (TLOB-ORDER-IDX)
012800                               TO  WK-C-HAZ-TOTAL-WEIGHT.
012900     MOVE TLOB-ORD-VOLUME-CUFT (TLOB-ORDER-IDX)
013000                               TO  WK-C-HAZ-TOTAL-VOLUME.
013100     MOVE WK-C-HAZ-SEL-ORDER-ID          TO  WK-V-BEST-ID-EDIT.
013200     MOVE WK-C-HAZ-TOTAL-PAYOUT          TO  WK-V-BEST-PAYOUT-EDIT.
013300     DISPLAY "TLOBHAZ - HAZMAT WINNER " WK-V-BEST-ID-PFX "/"
013400             WK-V-BEST-ID-SFX " PAYOUT-CHK=" WK-V-BEST-PAYOUT-COMP.
013500*---------------------------------------------------------------
013600 D199-COPY-WINNER-TO-OUTPUT-EX.
013700*---------------------------------------------------------------
013800     EXIT.
013900
014000******************************************************************
014100**************** END OF PROGRAM SOURCE - TLOBHAZ ****************
014200******************************************************************
