000100* TLOBVER.CPY
000200* LINKAGE RECORD FOR THE CALL TO TLOBVAL (VALIDATION SERVICE).
000300* TLOBMAIN PASSES THE TRUCK RECORD AND THE ORDER TABLE IN; TLOBVAL
000400* HANDS BACK AN ABORT SWITCH AND, WHEN IT IS SET, THE FULL LIST
000500* OF ERRORS FOUND SO THE RUN LOG SHOWS EVERYTHING WRONG WITH THE
000600* BATCH IN ONE PASS RATHER THAN ONE ERROR AT A TIME.
000700*-----------------------------------------------------------------
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------------
001000* MOD.#    INIT    DATE        DESCRIPTION
001100* -------  ------  ----------  ---------------------------------
001200* TLB0001  BWK     14/03/1991  INITIAL VERSION.
001300*-----------------------------------------------------------------
001400
001500 01  WK-C-VER-RECORD.
001600     05  WK-C-VER-ABORT-SW           PIC X(01).
001700     88  WK-C-VER-ABORT                  VALUE "Y".
001800     88  WK-C-VER-CONTINUE               VALUE "N".
001900     05  WK-C-VER-ERROR-COUNT        PIC 9(02) COMP-3 VALUE ZERO.
002000     05  WK-C-VER-ERROR-TABLE OCCURS 24 TIMES
002100            INDEXED BY WK-C-VER-ERR-IDX.
002200         10  WK-C-VER-ERROR-MSG        PIC X(60).
002300     05  FILLER                     PIC X(08).
