000100* TLOBRES.CPY
000200* RESULT RECORD - ONE PER OPTIMIZER RUN, WRITTEN TO RESULT-FILE
000300* AT END OF RUN.  CARRIES THE WINNING LOAD'S ORDER IDS, TOTALS,
000400* AND CAPACITY UTILIZATION SO DISPATCH CAN PRINT A LOAD SHEET
000500* WITHOUT RE-DERIVING ANY OF THE OPTIMIZER'S ARITHMETIC.
000600*-----------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------------
000900* MOD.#    INIT    DATE        DESCRIPTION
001000* -------  ------  ----------  ---------------------------------
001100* TLB0001  BWK     14/03/1991  INITIAL VERSION.
001200* TLB0022  MMH     08/06/1994  RES-ORDER-ID TABLE RAISED FROM 12
001300*                              TO 22 SLOTS TO MATCH TLOBORD.      TLB0022
001400* TLB0058  PQO     21/07/2003  ADDED RES-UTIL-WEIGHT-PCT AND
001500*                              RES-UTIL-VOLUME-PCT - DISPATCH     TLB0058
001600*                              WANTED TO SEE HOW FULL A LOAD      TLB0058
001700*                              CAME OUT WITHOUT A CALCULATOR.     TLB0058
001800* TLB0074  DRK     20/04/2007  ADDED RES-RUN-DATE AND RES-STATUS-SWTLB0074
001900*                              AND WIDENED THE RECORD TO 520 BYTESTLB0074
002000*                              WITH RESERVE FILLER - THE LOAD SHEETTLB0074
002100*                              PRINT PROGRAM WANTED THE RUN DATE ONTLB0074
002200*                              THE RESULT RECORD ITSELF INSTEAD OFTLB0074
002300*                              PULLING IT FROM THE JOB LOG.       TLB0074
002400*-----------------------------------------------------------------
002500
002600 01  TLOB-RESULT-RECORD             PIC X(520).
002700
002800* I-O FORMAT: TLOB-RESULT-REC-R
002900* FROM FILE RESULT-FILE
003000
003100 01  TLOB-RESULT-REC-R REDEFINES TLOB-RESULT-RECORD.
003200     05  RES-TRUCK-ID                 PIC X(20).
003300*                                TRUCK ID ECHOED FROM TRUCK-FILE
003400     05  RES-RUN-DATE                 PIC 9(08).
003500*                                DATE THIS RESULT WAS PRODUCED
003600     05  RES-ORDER-COUNT              PIC 9(02).
003700*                                COUNT OF ORDER IDS SELECTED
003800     05  RES-ORDER-ID              PIC X(20)
003900            OCCURS 22 TIMES INDEXED BY RES-ORDER-IDX.
004000*                                SELECTED ORDER IDS - SPACE FILLED
004100*                                FOR ANY SLOT PAST RES-ORDER-COUNT
004200     05  RES-TOTAL-PAYOUT-CENTS       PIC 9(09).
004300*                                SUM OF PAYOUT_CENTS SELECTED
004400     05  RES-TOTAL-WEIGHT-LBS         PIC 9(07).
004500*                                SUM OF WEIGHT_LBS SELECTED
004600     05  RES-TOTAL-VOLUME-CUFT        PIC 9(07).
004700*                                SUM OF VOLUME_CUFT SELECTED
004800     05  RES-UTIL-WEIGHT-PCT          PIC 9(03)V99.
004900*                                WEIGHT USED / TRK-MAX-WEIGHT-LBS
005000*                                X 100, ROUNDED HALF-UP 2 DECIMALS
005100     05  RES-UTIL-VOLUME-PCT          PIC 9(03)V99.
005200*                                VOLUME USED / TRK-MAX-VOLUME-CUFT
005300*                                X 100, ROUNDED HALF-UP 2 DECIMALS
005400     05  RES-STATUS-SW                PIC X(01).
005500     88  RES-STATUS-LOAD-BUILT            VALUE "Y".
005600     88  RES-STATUS-NO-LOAD               VALUE "N".
005700*                                Y = ORDERS SELECTED, N = EMPTY RUN
005800     05  FILLER                       PIC X(16).
005900*                                RESERVED FOR FUTURE LOAD-SHEET USE
